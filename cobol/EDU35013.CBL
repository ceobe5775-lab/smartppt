000100******************************************************************
000200* FECHA       : 11/02/1989                                      *
000300* PROGRAMADOR : J. MORALES SIC                                  *
000400* APLICACION  : EDUCACION VIRTUAL                                *
000500* PROGRAMA    : EDU35013                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA LOS NOMBRES DE ARCHIVO RECIBIDOS DESDE EL *
000800*             : MODULO DE CARGA DE GUIONES DE CLASE. SOLO SE    *
000900*             : ACEPTAN DOCUMENTOS DE PROCESADOR DE TEXTO CON    *
001000*             : EXTENSION .DOC O .DOCX, SIN IMPORTAR MAYUSCULAS *
001100*             : O MINUSCULAS EN EL NOMBRE RECIBIDO.              *
001200* ARCHIVOS    : NOMBRENT (PS ENTRADA), NOMBRESAL (PS SALIDA)     *
001300* PROGRAMA(S) : NO APLICA                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. EDU35013.
001700 AUTHOR. J. MORALES SIC.
001800 INSTALLATION. BANCO INDUSTRIAL, S.A. - PROGRAMA SEMILLERO.
001900 DATE-WRITTEN. 11/02/1989.
002000 DATE-COMPILED.
002100 SECURITY. USO INTERNO DEL DEPARTAMENTO DE CAPACITACION.
002200******************************************************************
002300*                    HISTORIAL DE MODIFICACIONES                 *
002400******************************************************************
002500* 11/02/1989 JMS SOLICITUD 0118 VERSION INICIAL, SOLO .DOC       *
002600* 03/08/1990 JMS SOLICITUD 0204 SE AGREGA RECHAZO DE NOMBRES     *
002700*                VACIOS Y SE IMPRIME EL TOTAL DE RECHAZADOS      *
002800* 22/01/1992 RDQ SOLICITUD 0340 SOPORTE PARA EXTENSION .DOCX     *
002900* 14/06/1993 RDQ SOLICITUD 0381 VALIDACION INDEPENDIENTE DOC/    *
003000*                DOCX, ANTES SE EXIGIA UNA U OTRA EXCLUYENTE     *
003100* 09/09/1995 CSM SOLICITUD 0455 CONVERSION A MAYUSCULAS ANTES DE *
003200*                COMPARAR, EL NOMBRE LLEGABA EN MINUSCULAS       *
003300* 17/03/1997 CSM SOLICITUD 0502 SE AGREGA TABLA DE EXTENSIONES   *
003400*                PERMITIDAS PARA EL MENSAJE DE AYUDA EN CONSOLA  *
003500* 30/11/1998 EEDR SOLICITUD 0588 AMPLIACION DE WKS-FC-ANIO A 4   *
003600*       DIGITOS PARA EL CAMBIO DE SIGLO (ANO 2000)               *
003700* 19/05/2001 EEDR SOLICITUD 0650 CIERRE ORDENADO DE ARCHIVOS SI  *
003800*                 LA APERTURA DEL ARCHIVO DE SALIDA FALLA        *
003900* 08/10/2003 LQP  SOLICITUD 0711 SE AGREGA CONTEO DE NOMBRES     *
004000*                 LEIDOS EN LA SECCION DE ESTADISTICAS           *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CLASE-ALFA IS "A" THRU "Z" "a" THRU "z"
004600     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT NOMBRES-ENTRADA-FILE ASSIGN TO NOMBRENT
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-NOM-ENTRADA.
005200     SELECT NOMBRES-SALIDA-FILE  ASSIGN TO NOMBRESAL
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-NOM-SALIDA.
005500 DATA DIVISION.
005600 FILE SECTION.
005700******************************************************************
005800*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005900******************************************************************
006000 FD  NOMBRES-ENTRADA-FILE.
006100 01  NOM-REG-ENTRADA.
006200     88 FIN-NOMBRES-ENTRADA        VALUE HIGH-VALUES.
006300     05 NOM-NOMBRE-ARCHIVO         PIC X(100).
006400     05 FILLER                     PIC X(06) VALUE SPACES.
006500
006600 FD  NOMBRES-SALIDA-FILE.
006700 01  NOM-REG-SALIDA.
006800     05 NOM-SALIDA-NOMBRE          PIC X(100).
006900     05 FILLER                     PIC X(01) VALUE SPACE.
007000     05 NOM-SALIDA-PERMITIDO       PIC X(01).
007100     05 FILLER                     PIC X(04) VALUE SPACES.
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*            CATALOGO DE EXTENSIONES DE DOCUMENTO ADMITIDAS      *
007600******************************************************************
007700 01  WKS-TABLA-EXTENSIONES.
007800     05 FILLER                     PIC X(05) VALUE ".DOC ".
007900     05 FILLER                     PIC X(05) VALUE ".DOCX".
008000 01  WKS-EXTENSIONES-R REDEFINES WKS-TABLA-EXTENSIONES.
008100     05 WKS-EXTENSION              PIC X(05) OCCURS 2 TIMES.
008200******************************************************************
008300*                 FECHA DE CORRIDA DEL PROCESO                   *
008400******************************************************************
008500 01  WKS-FECHA-SISTEMA.
008600     05 WKS-FS-ANIO2               PIC 9(02) VALUE ZEROS.
008700     05 WKS-FS-MES                 PIC 9(02) VALUE ZEROS.
008800     05 WKS-FS-DIA                 PIC 9(02) VALUE ZEROS.
008900 01  WKS-FECHA-CORRIDA.
009000     05 WKS-FC-DIA                 PIC 9(02) VALUE ZEROS.
009100     05 WKS-FC-MES                 PIC 9(02) VALUE ZEROS.
009200     05 WKS-FC-ANIO                PIC 9(04) VALUE ZEROS.
009300 01  WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA
009400                                PIC 9(08).
009500 77  WKS-SIGLO                     PIC 9(02) COMP VALUE ZERO.
009600******************************************************************
009700*               CAMPO DE TRABAJO PARA EL NOMBRE RECIBIDO          
009800******************************************************************
009900 01  WKS-NOMBRE-MAYUS              PIC X(100) VALUE SPACES.
010000 01  WKS-NOMBRE-TABLA REDEFINES WKS-NOMBRE-MAYUS.
010100     05 WKS-NOMBRE-CARACTER        PIC X(01) OCCURS 100 TIMES.
010200******************************************************************
010300*                  CONTADORES Y CONTROLADORES                    *
010400******************************************************************
010500 01  WKS-SW-PERMITIDO              PIC X(02) VALUE "NO".
010600     88 WKS-ES-PERMITIDO                      VALUE "SI".
010700 01  WKS-SW-CONTINUA               PIC X(02) VALUE "SI".
010800     88 WKS-DEJA-DE-CONTINUAR                 VALUE "NO".
010900 01  FS-NOM-ENTRADA                PIC 9(02) VALUE ZEROS.
011000 01  FS-NOM-SALIDA                 PIC 9(02) VALUE ZEROS.
011100 77  WKS-LONGITUD                  PIC 9(03) COMP VALUE ZERO.
011200 77  WKS-INICIO-4                  PIC 9(03) COMP VALUE ZERO.
011300 77  WKS-INICIO-5                  PIC 9(03) COMP VALUE ZERO.
011400 77  WKS-REG-LEIDOS                PIC 9(06) COMP VALUE ZERO.
011500 77  WKS-REG-PERMITIDOS            PIC 9(06) COMP VALUE ZERO.
011600 77  WKS-REG-RECHAZADOS            PIC 9(06) COMP VALUE ZERO.
011700******************************************************************
011800 PROCEDURE DIVISION.
011900 100-SECCION-PRINCIPAL SECTION.
012000     PERFORM 110-ABRIR-ARCHIVOS
012100     PERFORM 200-LEER-PRIMER-NOMBRE
012200     PERFORM 210-PROCESAR-NOMBRES UNTIL FIN-NOMBRES-ENTRADA
012300     PERFORM 800-ESTADISTICAS
012400     PERFORM 900-CERRAR-ARCHIVOS
012500     STOP RUN.
012600 100-SECCION-PRINCIPAL-E.            EXIT.
012700*                  SECCION UNO, APERTURA DE ARCHIVOS
012800 110-ABRIR-ARCHIVOS SECTION.
012900     ACCEPT WKS-FECHA-SISTEMA FROM DATE
013000     PERFORM 115-FIJAR-SIGLO
013100     MOVE WKS-FS-DIA TO WKS-FC-DIA
013200     MOVE WKS-FS-MES TO WKS-FC-MES
013300     COMPUTE WKS-FC-ANIO = (WKS-SIGLO * 100) + WKS-FS-ANIO2
013400     OPEN INPUT  NOMBRES-ENTRADA-FILE
013500     OPEN OUTPUT NOMBRES-SALIDA-FILE
013600     IF FS-NOM-ENTRADA = 97
013700        MOVE ZEROS TO FS-NOM-ENTRADA
013800     END-IF
013900     IF FS-NOM-SALIDA = 97
014000        MOVE ZEROS TO FS-NOM-SALIDA
014100     END-IF
014200     IF FS-NOM-ENTRADA NOT = 0 OR FS-NOM-SALIDA NOT = 0
014300        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
014400                UPON CONSOLE
014500        DISPLAY "    >>> ERROR AL ABRIR NOMBRENT / NOMBRESAL  <<<"
014600                UPON CONSOLE
014700        DISPLAY " FILE STATUS NOMBRENT : (" FS-NOM-ENTRADA ")"
014800                UPON CONSOLE
014900        DISPLAY " FILE STATUS NOMBRESAL: (" FS-NOM-SALIDA  ")"
015000                UPON CONSOLE
015100        PERFORM 900-CERRAR-ARCHIVOS
015200        MOVE 91 TO RETURN-CODE
015300        STOP RUN
015400     END-IF
015500     IF SW-TRAZA-ACTIVA
015600        DISPLAY "EDU35013 - EXTENSIONES ADMITIDAS: "
015700                 WKS-EXTENSION (1) " " WKS-EXTENSION (2)
015800                 UPON CONSOLE
015900     END-IF.
016000 110-ABRIR-ARCHIVOS-E.               EXIT.
016100*       VENTANA DE SIGLO PARA LA FECHA DE DOS DIGITOS DEL SISTEMA
016200 115-FIJAR-SIGLO SECTION.
016300     IF WKS-FS-ANIO2 < 50
016400        MOVE 20 TO WKS-SIGLO
016500     ELSE
016600        MOVE 19 TO WKS-SIGLO
016700     END-IF.
016800 115-FIJAR-SIGLO-E.                  EXIT.
016900*                 SECCION DOS, LECTURA SECUENCIAL
017000 200-LEER-PRIMER-NOMBRE SECTION.
017100     READ NOMBRES-ENTRADA-FILE
017200          AT END SET FIN-NOMBRES-ENTRADA TO TRUE
017300     END-READ.
017400 200-LEER-PRIMER-NOMBRE-E.           EXIT.
017500
017600 210-PROCESAR-NOMBRES SECTION.
017700     ADD 1 TO WKS-REG-LEIDOS
017800     PERFORM 300-VALIDAR-EXTENSION
017900     PERFORM 400-ESCRIBIR-RESULTADO
018000     PERFORM 410-LEER-SIGUIENTE-NOMBRE.
018100 210-PROCESAR-NOMBRES-E.             EXIT.
018200*         SECCION TRES, REGLA U4-A DE VALIDACION DE EXTENSION
018300 300-VALIDAR-EXTENSION SECTION.
018400     MOVE "NO" TO WKS-SW-PERMITIDO
018500     MOVE SPACES TO WKS-NOMBRE-MAYUS
018600     MOVE NOM-NOMBRE-ARCHIVO TO WKS-NOMBRE-MAYUS
018700     INSPECT WKS-NOMBRE-MAYUS CONVERTING
018800             "abcdefghijklmnopqrstuvwxyz" TO
018900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019000     MOVE 100 TO WKS-LONGITUD
019100     MOVE "SI" TO WKS-SW-CONTINUA
019200     PERFORM 310-CALCULAR-LONGITUD UNTIL
019300             WKS-DEJA-DE-CONTINUAR
019400     PERFORM 320-PROBAR-SUFIJO-DOC
019500     PERFORM 321-PROBAR-SUFIJO-DOCX
019600     IF WKS-ES-PERMITIDO
019700        ADD 1 TO WKS-REG-PERMITIDOS
019800     ELSE
019900        ADD 1 TO WKS-REG-RECHAZADOS
020000     END-IF.
020100 300-VALIDAR-EXTENSION-E.            EXIT.
020200*            RETROCEDE SOBRE ESPACIOS PARA HALLAR LA LONGITUD
020300 310-CALCULAR-LONGITUD SECTION.
020400     IF WKS-LONGITUD = 0
020500        MOVE "NO" TO WKS-SW-CONTINUA
020600     ELSE
020700        IF WKS-NOMBRE-CARACTER (WKS-LONGITUD) NOT = SPACE
020800           MOVE "NO" TO WKS-SW-CONTINUA
020900        ELSE
021000           SUBTRACT 1 FROM WKS-LONGITUD
021100        END-IF
021200     END-IF.
021300 310-CALCULAR-LONGITUD-E.            EXIT.
021400*                 PRUEBA DEL SUFIJO DE CUATRO CARACTERES
021500 320-PROBAR-SUFIJO-DOC SECTION.
021600     IF WKS-LONGITUD NOT < 4
021700        COMPUTE WKS-INICIO-4 = WKS-LONGITUD - 3
021800        IF WKS-NOMBRE-MAYUS (WKS-INICIO-4 : 4) = ".DOC"
021900           SET WKS-ES-PERMITIDO TO TRUE
022000        END-IF
022100     END-IF.
022200 320-PROBAR-SUFIJO-DOC-E.            EXIT.
022300*                 PRUEBA DEL SUFIJO DE CINCO CARACTERES
022400 321-PROBAR-SUFIJO-DOCX SECTION.
022500     IF WKS-LONGITUD NOT < 5
022600        COMPUTE WKS-INICIO-5 = WKS-LONGITUD - 4
022700        IF WKS-NOMBRE-MAYUS (WKS-INICIO-5 : 5) = ".DOCX"
022800           SET WKS-ES-PERMITIDO TO TRUE
022900        END-IF
023000     END-IF.
023100 321-PROBAR-SUFIJO-DOCX-E.           EXIT.
023200*                 SECCION CUATRO, ESCRITURA DEL RESULTADO
023300 400-ESCRIBIR-RESULTADO SECTION.
023400     MOVE SPACES            TO NOM-REG-SALIDA
023500     MOVE NOM-NOMBRE-ARCHIVO TO NOM-SALIDA-NOMBRE
023600     IF WKS-ES-PERMITIDO
023700        MOVE "Y" TO NOM-SALIDA-PERMITIDO
023800     ELSE
023900        MOVE "N" TO NOM-SALIDA-PERMITIDO
024000     END-IF
024100     WRITE NOM-REG-SALIDA.
024200 400-ESCRIBIR-RESULTADO-E.           EXIT.
024300*                 SECCION CUATRO PUNTO UNO, LECTURA SIGUIENTE
024400 410-LEER-SIGUIENTE-NOMBRE SECTION.
024500     READ NOMBRES-ENTRADA-FILE
024600          AT END SET FIN-NOMBRES-ENTRADA TO TRUE
024700     END-READ.
024800 410-LEER-SIGUIENTE-NOMBRE-E.        EXIT.
024900*                    SECCION OCHO, ESTADISTICAS
025000 800-ESTADISTICAS SECTION.
025100     DISPLAY
025200     "**********************************************************"
025300     DISPLAY
025400     "*                   E S T A D I S T I C A S              *"
025500     DISPLAY
025600     "**********************************************************"
025700     DISPLAY " > NOMBRES LEIDOS      : (" WKS-REG-LEIDOS ")"
025800     DISPLAY " > NOMBRES PERMITIDOS  : (" WKS-REG-PERMITIDOS ")"
025900     DISPLAY " > NOMBRES RECHAZADOS  : (" WKS-REG-RECHAZADOS ")"
026000     DISPLAY
026100     "**********************************************************".
026200 800-ESTADISTICAS-E.                 EXIT.
026300*                  SECCION NUEVE, CIERRE DE ARCHIVOS
026400 900-CERRAR-ARCHIVOS SECTION.
026500     CLOSE NOMBRES-ENTRADA-FILE
026600     CLOSE NOMBRES-SALIDA-FILE.
026700 900-CERRAR-ARCHIVOS-E.              EXIT.
