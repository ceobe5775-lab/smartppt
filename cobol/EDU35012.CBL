000100******************************************************************
000200* FECHA       : 03/05/1990                                      *
000300* PROGRAMADOR : R. DUARTE QUIJADA                               *
000400* APLICACION  : EDUCACION VIRTUAL                                *
000500* PROGRAMA    : EDU35012                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPUERTA DE ACEPTACION PARA LAS CLASIFICACIONES*
000800*             : DE INTENCION QUE LLEGAN DESDE EL SERVICIO DE     *
000900*             : RECONOCIMIENTO AUTOMATICO. SOLO SE ACEPTA UNA    *
001000*             : CLASIFICACION CUANDO LA CONFIANZA REPORTADA      *
001100*             : ALCANZA EL MINIMO Y LA INTENCION ES CONOCIDA,    *
001200*             : DE LO CONTRARIO SE DEVUELVE "SIN OPINION".       *
001300* ARCHIVOS    : IAENT (PS ENTRADA), IASAL (PS SALIDA)            *
001400* PROGRAMA(S) : NO APLICA                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. EDU35012.
001800 AUTHOR. R. DUARTE QUIJADA.
001900 INSTALLATION. BANCO INDUSTRIAL, S.A. - PROGRAMA SEMILLERO.
002000 DATE-WRITTEN. 03/05/1990.
002100 DATE-COMPILED.
002200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE CAPACITACION.
002300******************************************************************
002400*                    HISTORIAL DE MODIFICACIONES                 *
002500******************************************************************
002600* 03/05/1990 RDQ SOLICITUD 0266 VERSION INICIAL, UMBRAL FIJO 0.60*
002700* 19/02/1991 RDQ SOLICITUD 0298 SE AGREGA RECHAZO POR INTENCION  *
002800*                FUERA DEL CATALOGO SHOW/SUPPORT/SAY             *
002900* 05/07/1994 CSM SOLICITUD 0405 LA COMPARACION DE CONFIANZA PASA *
003000*                A DOS DECIMALES EXACTOS, ANTES TRUNCABA A UNO   *
003100* 21/10/1996 CSM SOLICITUD 0461 IGUALDAD CON EL UMBRAL SE ACEPTA,*
003200*                ANTES SE EXIGIA ESTRICTAMENTE MAYOR             *
003300* 28/12/1998 EEDR SOLICITUD 0591 AMPLIACION DE WKS-FC-ANIO A 4   *
003400*       DIGITOS PARA EL CAMBIO DE SIGLO (ANO 2000)               *
003500* 14/04/2000 EEDR SOLICITUD 0612 SE AGREGA VERIFICACION CONJUNTA *
003600*                 DE FILE STATUS AL ABRIR AMBOS ARCHIVOS         *
003700* 02/09/2004 LQP  SOLICITUD 0733 SE AGREGA CONTEO DE ACEPTADOS Y *
003800*                 RECHAZADOS EN LA SECCION DE ESTADISTICAS       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS CLASE-DIGITO IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT IA-ENTRADA-FILE ASSIGN TO IAENT
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            FILE STATUS   IS FS-IA-ENTRADA.
005000     SELECT IA-SALIDA-FILE  ASSIGN TO IASAL
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-IA-SALIDA.
005300 DATA DIVISION.
005400 FILE SECTION.
005500******************************************************************
005600*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005700******************************************************************
005800 FD  IA-ENTRADA-FILE.
005900 01  IA-REG-ENTRADA.
006000     88 FIN-IA-ENTRADA             VALUE HIGH-VALUES.
006100     05 IA-INTENT                  PIC X(08).
006200     05 IA-ANCHOR                  PIC X(01).
006300     05 IA-CONFIANZA                PIC 9V99.
006400     05 FILLER                     PIC X(18) VALUE SPACES.
006500
006600 FD  IA-SALIDA-FILE.
006700 01  IA-REG-SALIDA.
006800     05 IA-SALIDA-INTENT            PIC X(08).
006900     05 FILLER                     PIC X(01) VALUE SPACE.
007000     05 IA-SALIDA-ANCHOR            PIC X(01).
007100     05 FILLER                     PIC X(10) VALUE SPACES.
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*          CATALOGO DE INTENCIONES RECONOCIDAS POR EL MOTOR      *
007600******************************************************************
007700 01  WKS-TABLA-INTENCIONES.
007800     05 FILLER                     PIC X(08) VALUE "SHOW    ".
007900     05 FILLER                     PIC X(08) VALUE "SUPPORT ".
008000     05 FILLER                     PIC X(08) VALUE "SAY     ".
008100 01  WKS-INTENCIONES-R REDEFINES WKS-TABLA-INTENCIONES.
008200     05 WKS-INTENCION-VALIDA       PIC X(08) OCCURS 3 TIMES.
008300******************************************************************
008400*                 FECHA DE CORRIDA DEL PROCESO                   *
008500******************************************************************
008600 01  WKS-FECHA-SISTEMA.
008700     05 WKS-FS-ANIO2               PIC 9(02) VALUE ZEROS.
008800     05 WKS-FS-MES                 PIC 9(02) VALUE ZEROS.
008900     05 WKS-FS-DIA                 PIC 9(02) VALUE ZEROS.
009000 01  WKS-FECHA-CORRIDA.
009100     05 WKS-FC-DIA                 PIC 9(02) VALUE ZEROS.
009200     05 WKS-FC-MES                 PIC 9(02) VALUE ZEROS.
009300     05 WKS-FC-ANIO                PIC 9(04) VALUE ZEROS.
009400 01  WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA
009500                                PIC 9(08).
009600 77  WKS-SIGLO                     PIC 9(02) COMP VALUE ZERO.
009700******************************************************************
009800*         VERIFICACION CONJUNTA DE FILE STATUS AL ABRIR          *
009900******************************************************************
010000 01  FS-IA-ENTRADA                 PIC 9(02) VALUE ZEROS.
010100 01  FS-IA-SALIDA                  PIC 9(02) VALUE ZEROS.
010200 01  WKS-FS-AMBOS.
010300     05 WKS-FS-A                   PIC 9(02) VALUE ZEROS.
010400     05 WKS-FS-B                   PIC 9(02) VALUE ZEROS.
010500 01  WKS-FS-AMBOS-NUM REDEFINES WKS-FS-AMBOS PIC 9(04).
010600******************************************************************
010700*                  PARAMETRO DE CONFIANZA MINIMA                 *
010800******************************************************************
010900 01  WKS-CONFIANZA-MINIMA          PIC 9V99 VALUE 0.60.
011000 01  WKS-SW-ACEPTA                 PIC X(02) VALUE "NO".
011100     88 WKS-SE-ACEPTA                          VALUE "SI".
011200 77  WKS-IDX-CATALOGO              PIC 9(01) COMP VALUE ZERO.
011300 77  WKS-REG-LEIDOS                PIC 9(06) COMP VALUE ZERO.
011400 77  WKS-REG-ACEPTADOS             PIC 9(06) COMP VALUE ZERO.
011500 77  WKS-REG-RECHAZADOS            PIC 9(06) COMP VALUE ZERO.
011600******************************************************************
011700 PROCEDURE DIVISION.
011800 100-SECCION-PRINCIPAL SECTION.
011900     PERFORM 110-ABRIR-ARCHIVOS
012000     PERFORM 200-LEER-PRIMER-REGISTRO
012100     PERFORM 210-PROCESAR-REGISTROS UNTIL FIN-IA-ENTRADA
012200     PERFORM 800-ESTADISTICAS
012300     PERFORM 900-CERRAR-ARCHIVOS
012400     STOP RUN.
012500 100-SECCION-PRINCIPAL-E.            EXIT.
012600*                  SECCION UNO, APERTURA DE ARCHIVOS
012700 110-ABRIR-ARCHIVOS SECTION.
012800     ACCEPT WKS-FECHA-SISTEMA FROM DATE
012900     PERFORM 115-FIJAR-SIGLO
013000     MOVE WKS-FS-DIA TO WKS-FC-DIA
013100     MOVE WKS-FS-MES TO WKS-FC-MES
013200     COMPUTE WKS-FC-ANIO = (WKS-SIGLO * 100) + WKS-FS-ANIO2
013300     OPEN INPUT  IA-ENTRADA-FILE
013400     OPEN OUTPUT IA-SALIDA-FILE
013500     IF FS-IA-ENTRADA = 97
013600        MOVE ZEROS TO FS-IA-ENTRADA
013700     END-IF
013800     IF FS-IA-SALIDA = 97
013900        MOVE ZEROS TO FS-IA-SALIDA
014000     END-IF
014100     MOVE FS-IA-ENTRADA TO WKS-FS-A
014200     MOVE FS-IA-SALIDA  TO WKS-FS-B
014300     IF WKS-FS-AMBOS-NUM NOT = 0
014400        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
014500                UPON CONSOLE
014600        DISPLAY "       >>> ERROR AL ABRIR IAENT / IASAL  <<<    "
014700                UPON CONSOLE
014800        DISPLAY " FILE STATUS IAENT : (" FS-IA-ENTRADA ")"
014900                UPON CONSOLE
015000        DISPLAY " FILE STATUS IASAL : (" FS-IA-SALIDA  ")"
015100                UPON CONSOLE
015200        PERFORM 900-CERRAR-ARCHIVOS
015300        MOVE 91 TO RETURN-CODE
015400        STOP RUN
015500     END-IF.
015600 110-ABRIR-ARCHIVOS-E.               EXIT.
015700*       VENTANA DE SIGLO PARA LA FECHA DE DOS DIGITOS DEL SISTEMA
015800 115-FIJAR-SIGLO SECTION.
015900     IF WKS-FS-ANIO2 < 50
016000        MOVE 20 TO WKS-SIGLO
016100     ELSE
016200        MOVE 19 TO WKS-SIGLO
016300     END-IF.
016400 115-FIJAR-SIGLO-E.                  EXIT.
016500*                 SECCION DOS, LECTURA SECUENCIAL
016600 200-LEER-PRIMER-REGISTRO SECTION.
016700     READ IA-ENTRADA-FILE
016800          AT END SET FIN-IA-ENTRADA TO TRUE
016900     END-READ.
017000 200-LEER-PRIMER-REGISTRO-E.         EXIT.
017100
017200 210-PROCESAR-REGISTROS SECTION.
017300     ADD 1 TO WKS-REG-LEIDOS
017400     PERFORM 300-VALIDAR-CLASIFICACION
017500     PERFORM 400-ESCRIBIR-RESULTADO
017600     PERFORM 410-LEER-SIGUIENTE-REGISTRO.
017700 210-PROCESAR-REGISTROS-E.           EXIT.
017800*           SECCION TRES, REGLA U3-A DE ACEPTACION DE IA
017900 300-VALIDAR-CLASIFICACION SECTION.
018000     MOVE "NO" TO WKS-SW-ACEPTA
018100     MOVE 1 TO WKS-IDX-CATALOGO
018200     PERFORM 310-BUSCAR-EN-CATALOGO UNTIL WKS-IDX-CATALOGO > 3
018300     IF WKS-SE-ACEPTA
018400        IF IA-CONFIANZA < WKS-CONFIANZA-MINIMA
018500           MOVE "NO" TO WKS-SW-ACEPTA
018600        END-IF
018700     END-IF
018800     IF WKS-SE-ACEPTA
018900        ADD 1 TO WKS-REG-ACEPTADOS
019000     ELSE
019100        ADD 1 TO WKS-REG-RECHAZADOS
019200     END-IF.
019300 300-VALIDAR-CLASIFICACION-E.        EXIT.
019400*             RECORRE EL CATALOGO DE INTENCIONES VALIDAS
019500 310-BUSCAR-EN-CATALOGO SECTION.
019600     IF IA-INTENT = WKS-INTENCION-VALIDA (WKS-IDX-CATALOGO)
019700        SET WKS-SE-ACEPTA TO TRUE
019800        MOVE 4 TO WKS-IDX-CATALOGO
019900     ELSE
020000        ADD 1 TO WKS-IDX-CATALOGO
020100     END-IF.
020200 310-BUSCAR-EN-CATALOGO-E.           EXIT.
020300*                 SECCION CUATRO, ESCRITURA DEL RESULTADO
020400 400-ESCRIBIR-RESULTADO SECTION.
020500     MOVE SPACES TO IA-REG-SALIDA
020600     IF WKS-SE-ACEPTA
020700        MOVE IA-INTENT  TO IA-SALIDA-INTENT
020800        MOVE IA-ANCHOR  TO IA-SALIDA-ANCHOR
020900     ELSE
021000        MOVE SPACES TO IA-SALIDA-INTENT
021100        MOVE "N"    TO IA-SALIDA-ANCHOR
021200     END-IF
021300     WRITE IA-REG-SALIDA.
021400 400-ESCRIBIR-RESULTADO-E.           EXIT.
021500*                 SECCION CUATRO PUNTO UNO, LECTURA SIGUIENTE
021600 410-LEER-SIGUIENTE-REGISTRO SECTION.
021700     READ IA-ENTRADA-FILE
021800          AT END SET FIN-IA-ENTRADA TO TRUE
021900     END-READ.
022000 410-LEER-SIGUIENTE-REGISTRO-E.      EXIT.
022100*                    SECCION OCHO, ESTADISTICAS
022200 800-ESTADISTICAS SECTION.
022300     DISPLAY
022400     "**********************************************************"
022500     DISPLAY
022600     "*                   E S T A D I S T I C A S              *"
022700     DISPLAY
022800     "**********************************************************"
022900     DISPLAY " > REGISTROS LEIDOS    : (" WKS-REG-LEIDOS ")"
023000     DISPLAY " > CLASIFICACIONES OK  : (" WKS-REG-ACEPTADOS ")"
023100     DISPLAY " > SIN OPINION         : (" WKS-REG-RECHAZADOS ")"
023200     DISPLAY
023300     "**********************************************************".
023400 800-ESTADISTICAS-E.                 EXIT.
023500*                  SECCION NUEVE, CIERRE DE ARCHIVOS
023600 900-CERRAR-ARCHIVOS SECTION.
023700     CLOSE IA-ENTRADA-FILE
023800     CLOSE IA-SALIDA-FILE.
023900 900-CERRAR-ARCHIVOS-E.              EXIT.
