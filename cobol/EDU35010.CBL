000100******************************************************************
000200* FECHA       : 14/01/1989                                       *
000300* PROGRAMADOR : J. MORALES SIC                                   *
000400* APLICACION  : EDUCACION VIRTUAL                                *
000500* PROGRAMA    : EDU35010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE PAGINACION DE GUIONES DE CLASE.  LEE EL *
000800*             : ARCHIVO DE REGLAS (PARAMETROS DE DISENO) Y EL    *
000900*             : GUION DE LA LECCION LINEA POR LINEA, CLASIFICA   *
001000*             : CADA LINEA (TITULO DE SECCION, CITA, SOLO        *
001100*             : DOCENTE O CONOCIMIENTO), DIVIDE EN VINETAS,       *
001200*             : EMPACA LAS VINETAS EN PAGINAS RESPETANDO EL      *
001300*             : PRESUPUESTO DE CARACTERES, DIVIDE LA PAGINA      *
001400*             : CUANDO EL TEMA SE DESVIA (SIMILITUD DE BIGRAMAS) *
001500*             : Y ASIGNA A CADA PAGINA TERMINADA SU DISENO DE    *
001600*             : PANTALLA.  EMITE EL ARCHIVO DE PAGINAS, EL       *
001700*             : ARCHIVO DE ESTADISTICAS Y EL LISTADO IMPRESO DE  *
001800*             : PAGINACION.                                      *
001900* ARCHIVOS    : REGLAS, GUION, PAGINAS, ESTADIS, REPORTE(SYS010) *
002000* PROGRAMA(S) : NINGUNO (AUTOCONTENIDO)                          *
002100******************************************************************
002200*                 HISTORIAL DE MODIFICACIONES                    *
002300******************************************************************
002400* 14/01/1989 JMS  VERSION ORIGINAL DEL MOTOR DE PAGINACION.       *
002500* 02/06/1989 JMS  SOLICITUD 0118 SE AGREGA LA DIVISION DE PAGINA  *
002600*                 POR DESVIACION DE TEMA (SIMILITUD DE BIGRAMAS).*
002700* 20/11/1989 JMS  SOLICITUD 0131 SE AGREGA EL LISTADO IMPRESO DE *
002800*                 PAGINACION POR REPORT WRITER.                  *
002900* 09/04/1990 RDQ  SOLICITUD 0156 SE PERMITE CONFIGURAR LAS       *
003000*                 PALABRAS CLAVE DE DOCENTE DESDE EL ARCHIVO DE  *
003100*                 REGLAS (HASTA 10 PALABRAS).                    *
003200* 25/09/1990 CSM  SOLICITUD 0177 SE CORRIGE EL EMPAQUE DE CITAS  *
003300*                 PARA QUE LA PAGINA DE CONTINUACION HEREDE EL   *
003400*                 TEMA DE LA PAGINA ORIGINAL.                    *
003500* 17/03/1992 RDQ  SOLICITUD 0209 SE AGREGA EL UMBRAL DE SIMILITUD*
003600*                 CONFIGURABLE DESDE EL ARCHIVO DE REGLAS.       *
003700* 14/08/1993 JMS  SOLICITUD 0244 SE ESTANDARIZA EL MANEJO DE     *
003800*                 FILE STATUS AL ABRIR LOS CINCO ARCHIVOS.       *
003900* 28/12/1998 EEDR SOLICITUD 0593 AMPLIACION DE WKS-FC-ANIO A 4   *
004000*                 DIGITOS PARA EL CAMBIO DE SIGLO (ANO 2000).    *
004100* 06/07/2000 EEDR SOLICITUD 0617 SE VALIDA QUE LA VENTANA DE     *
004200*                 SIGLO QUEDE CORRECTA TRAS EL CAMBIO DE MILENIO.*
004300* 19/02/2003 LQP  SOLICITUD 0655 SE AMPLIA LA TABLA DE VINETAS   *
004400*                 POR PAGINA A 20 Y LA DE CITAS A 10.            *
004500* 02/09/2004 LQP  SOLICITUD 0671 REVISION GENERAL Y LIMPIEZA DE  *
004600*                 COMENTARIOS PARA LA AUDITORIA DE SISTEMAS.     *
004620* 11/04/2006 LQP  SOLICITUD 0689 SE ESTANDARIZAN LOS PARRAFOS A  *
004640*                 SECTION CON SALIDA -E PARA IGUALAR EL RESTO    *
004660*                 DE LA SERIE EDU35XXX (AUDITORIA DE ESTANDARES).*
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. EDU35010.
005000 AUTHOR. J. MORALES SIC.
005100 INSTALLATION. BANCO INDUSTRIAL, S.A. - PROGRAMA SEMILLERO.
005200 DATE-WRITTEN. 14/01/1989.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO DEL DEPARTAMENTO DE CAPACITACION.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS CLASE-DIGITO   IS "0" THRU "9"
006000     CLASS CLASE-ALFA     IS "A" THRU "Z"
006100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT REGLAS-FILE   ASSIGN TO REGLAS
006500                          ORGANIZATION IS LINE SEQUENTIAL
006600                          FILE STATUS IS FS-REGLAS.
006700     SELECT GUION-FILE    ASSIGN TO GUION
006800                          ORGANIZATION IS LINE SEQUENTIAL
006900                          FILE STATUS IS FS-GUION.
007000     SELECT PAGINAS-FILE  ASSIGN TO PAGINAS
007100                          ORGANIZATION IS LINE SEQUENTIAL
007200                          FILE STATUS IS FS-PAGINAS.
007300     SELECT ESTADIS-FILE  ASSIGN TO ESTADIS
007400                          ORGANIZATION IS LINE SEQUENTIAL
007500                          FILE STATUS IS FS-ESTADIS.
007600     SELECT REPORTE-FILE  ASSIGN TO SYS010
007700                          FILE STATUS IS FS-REPORTE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*                DEFINICION DE ARCHIVOS A UTILIZAR               *
008300******************************************************************
008400 FD  REGLAS-FILE
008500     RECORDING MODE IS F.
008600 01  REG-LINEA-REGISTRO.
008700     88  FIN-REGLAS            VALUE HIGH-VALUES.
008800     05  REG-TEXTO             PIC X(78).
008900     05  FILLER                PIC X(02).
009000
009100 FD  GUION-FILE
009200     RECORDING MODE IS F.
009300 01  GUI-LINEA-REGISTRO.
009400     88  FIN-GUION             VALUE HIGH-VALUES.
009500     05  GUI-TEXTO             PIC X(200).
009600
009700 FD  PAGINAS-FILE
009800     RECORDING MODE IS F.
009900 01  PAG-SALIDA-REG.
010000     05  PGS-NUMERO            PIC 9(04).
010100     05  PGS-TITULO            PIC X(40).
010200     05  PGS-TIPO              PIC X(12).
010300     05  PGS-TEMA              PIC X(40).
010400     05  PGS-NUM-VINETAS       PIC 9(02).
010500     05  PGS-NUM-CITAS         PIC 9(02).
010600     05  PGS-CONTEO-CAR        PIC 9(04).
010700     05  PGS-DISENO            PIC X(20).
010800     05  PGS-SENAL-INICIAL     PIC X(16).
010900     05  PGS-RAZON-DIVISION    PIC X(16).
011000     05  PGS-VINETAS.
011100         10  PGS-VINETA        PIC X(200) OCCURS 20 TIMES.
011200     05  PGS-CITAS.
011300         10  PGS-CITA          PIC X(200) OCCURS 10 TIMES.
011400     05  FILLER                PIC X(20).
011500
011600 FD  ESTADIS-FILE
011700     RECORDING MODE IS F.
011800 01  EST-SALIDA-REG.
011900     05  ESS-VERSION-MOTOR     PIC X(08).
012000     05  ESS-TOTAL-PAGINAS     PIC 9(04).
012100     05  ESS-MAX-CAR-PAGINA    PIC 9(04).
012200     05  ESS-PROMEDIO-CAR      PIC 9(04)V99.
012300     05  FILLER                PIC X(30).
012400
012500 FD  REPORTE-FILE
012600     REPORT IS REPORTE-PAGINACION.
012700
012800 WORKING-STORAGE SECTION.
012900******************************************************************
013000*           AREA DE FECHA DE CORRIDA (VENTANA DE SIGLO)          *
013100******************************************************************
013200 01  WKS-FECHA-SISTEMA.
013300     05  WKS-FS-ANIO           PIC 9(02).
013400     05  WKS-FS-MES            PIC 9(02).
013500     05  WKS-FS-DIA            PIC 9(02).
013600 01  WKS-FECHA-CORRIDA.
013700     05  WKS-FC-SIGLO          PIC 9(02).
013800     05  WKS-FC-ANIO           PIC 9(02).
013900     05  WKS-FC-MES            PIC 9(02).
014000     05  WKS-FC-DIA            PIC 9(02).
014100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014200     05  WKS-FECHA-CORRIDA-NUM PIC 9(08).
014300 77  WKS-SIGLO                 PIC 9(02) COMP.
014400
014500******************************************************************
014600*        VERIFICACION CONJUNTA DE FILE STATUS AL ABRIR            *
014700******************************************************************
014800 01  FS-REGLAS                 PIC 9(02).
014900 01  FS-GUION                  PIC 9(02).
015000 01  FS-PAGINAS                PIC 9(02).
015100 01  FS-ESTADIS                PIC 9(02).
015200 01  FS-REPORTE                PIC 9(02).
015300 01  WKS-FS-AMBOS.
015400     05  WKS-FS-AMBOS-A        PIC 9(02).
015500     05  WKS-FS-AMBOS-B        PIC 9(02).
015600     05  WKS-FS-AMBOS-C        PIC 9(02).
015700 01  WKS-FS-AMBOS-R REDEFINES WKS-FS-AMBOS.
015800     05  WKS-FS-AMBOS-NUM      PIC 9(06).
015900
016000******************************************************************
016100*      TABLA DE PALABRAS DE TRANSICION PROPIAS DEL TALLER        *
016200******************************************************************
016300 01  WKS-TABLA-TRANSICION.
016400     05  FILLER                PIC X(20) VALUE "NEXT".
016500     05  FILLER                PIC X(20) VALUE "THEN".
016600     05  FILLER                PIC X(20) VALUE "NOW THEN".
016700     05  FILLER                PIC X(20) VALUE "FOLLOWING".
016800 01  WKS-TABLA-TRANSICION-R REDEFINES WKS-TABLA-TRANSICION.
016900     05  WKS-PALABRA-TRANSICION PIC X(20) OCCURS 4 TIMES.
017000
017100******************************************************************
017200*              REGLAS DE PAGINACION (REGISTRO RL-1)              *
017300******************************************************************
017400 01  SCR-REGLAS.
017500     05  SCR-VERSION-MOTOR       PIC X(08) VALUE "v2".
017600     05  SCR-MAX-CAR-PAGINA      PIC 9(04) COMP VALUE 150.
017700     05  SCR-PANT-COMPL-MIN      PIC 9(02) COMP VALUE 6.
017800     05  SCR-AVATAR-PEQ-MIN      PIC 9(02) COMP VALUE 4.
017900     05  SCR-AVATAR-PEQ-MAX      PIC 9(02) COMP VALUE 5.
018000     05  SCR-MEDIA-PANT-MIN      PIC 9(02) COMP VALUE 1.
018100     05  SCR-MEDIA-PANT-MAX      PIC 9(02) COMP VALUE 3.
018200     05  SCR-ETIQUETA-TITULO     PIC X(20) VALUE "TITLE-PAGE".
018300     05  SCR-ETIQUETA-SECCION    PIC X(20) VALUE "SECTION-PAGE".
018400     05  SCR-ETIQUETA-DOCENTE    PIC X(20) VALUE "TEACHER-ONLY".
018500     05  SCR-DIVIDE-TEMA-SW      PIC X(01) VALUE "Y".
018600     05  SCR-UMBRAL-SIMILITUD    PIC 9V999 VALUE 0.580.
018700     05  SCR-PALABRAS-DOCENTE.
018800         10  SCR-PALABRA-DOCENTE PIC X(20) OCCURS 10 TIMES.
018900     05  SCR-TOTAL-PALABRAS      PIC 9(02) COMP VALUE 0.
019000     05  FILLER                  PIC X(10) VALUE SPACES.
019100
019200******************************************************************
019300*         AREA DE TRABAJO GENERICA PARA ESCANEO DE TEXTO         *
019400******************************************************************
019500 01  WKS-CAD-ENTRADA             PIC X(200).
019600 01  WKS-CAD-ENTRADA-R REDEFINES WKS-CAD-ENTRADA.
019700     05  WKS-CAR-ENTRADA          PIC X(01) OCCURS 200 TIMES.
019800 77  WKS-LONG-ENTRADA             PIC 9(03) COMP.
019900 01  WKS-CAD-SIN-ESPACIOS         PIC X(200).
020000 01  WKS-CAD-SIN-ESPACIOS-R REDEFINES WKS-CAD-SIN-ESPACIOS.
020100     05  WKS-CAR-SIN-ESPACIOS     PIC X(01) OCCURS 200 TIMES.
020200 77  WKS-LONG-SIN-ESPACIOS        PIC 9(03) COMP.
020300 77  WKS-POS                      PIC 9(03) COMP.
020400 77  WKS-POS-INICIO               PIC 9(03) COMP.
020500 77  WKS-UN-DIGITO                PIC 9(01) COMP.
020600 77  WKS-DIGITO-ENTERO            PIC 9(01) COMP.
020700 77  WKS-DIGITOS-FRACCION         PIC 9(03) COMP.
020800 77  WKS-SW-CONTINUA              PIC X(02) VALUE "NO".
020900     88  WKS-DEJA-DE-CONTINUAR    VALUE "SI".
021000 77  WKS-SW-ENCONTRADA            PIC X(02) VALUE "NO".
021100     88  WKS-SE-ENCONTRO          VALUE "SI".
021200
021300******************************************************************
021400*                 BLOQUE ACTUAL DEL GUION LEIDO                  *
021500******************************************************************
021600 77  WKS-REGLAS-LEIDAS            PIC 9(04) COMP VALUE 0.
021700 77  WKS-BLOQUES-LEIDOS           PIC 9(06) COMP VALUE 0.
021800 01  WKS-LINEA-BLOQUE              PIC X(200).
021900 77  WKS-LONGITUD-BLOQUE           PIC 9(03) COMP.
022000 77  WKS-SW-HAY-BLOQUE             PIC X(02) VALUE "NO".
022100     88  WKS-HAY-BLOQUE-UTIL       VALUE "SI".
022200
022300******************************************************************
022400*                   CLASIFICACION DE LA LINEA                    *
022500******************************************************************
022600 77  WKS-SW-TITULO-SECCION        PIC X(02) VALUE "NO".
022700     88  WKS-ES-TITULO-SECCION     VALUE "SI".
022800 77  WKS-SW-LINEA-CITA             PIC X(02) VALUE "NO".
022900     88  WKS-ES-LINEA-CITA         VALUE "SI".
023000 77  WKS-SW-SOLO-DOCENTE           PIC X(02) VALUE "NO".
023100     88  WKS-ES-SOLO-DOCENTE       VALUE "SI".
023200 01  WKS-TEMA-TITULO                PIC X(40).
023300 77  WKS-POS-DOSPUNTOS              PIC 9(03) COMP.
023400
023500******************************************************************
023600*               DIVISION DE LA LINEA EN VINETAS (U1-C)           *
023700******************************************************************
023800 77  WKS-DELIM-1                    PIC X(01).
023900 77  WKS-DELIM-2                    PIC X(01).
024000 01  WKS-PARTES-CRUDO.
024100     05  WKS-PARTE-CRUDA             PIC X(200) OCCURS 10 TIMES.
024200 77  WKS-TOTAL-PARTES-CRUDO          PIC 9(02) COMP.
024300 77  WKS-IDX-PARTE                   PIC 9(02) COMP.
024400 01  WKS-PARTE-ACTUAL                PIC X(200).
024500 77  WKS-LONG-PARTE-ACTUAL           PIC 9(03) COMP.
024600 01  WKS-VINETAS-CANDIDATAS.
024700     05  WKS-VINETA-CANDIDATA        PIC X(200) OCCURS 3 TIMES.
024800 77  WKS-TOTAL-CANDIDATAS            PIC 9(02) COMP.
024900 77  WKS-IDX-VINETA                  PIC 9(02) COMP.
025000
025100******************************************************************
025200*                  EMPAQUE DE VINETAS Y CITAS (U1-D/E)           *
025300******************************************************************
025400 77  WKS-POS-CORTE                   PIC 9(03) COMP.
025500 77  WKS-LARGO-PIEZA                  PIC 9(03) COMP.
025600 01  WKS-PIEZA-ACTUAL                  PIC X(200).
025700 77  WKS-PROYECCION-CAR                PIC 9(05) COMP.
025750 77  WKS-TIPO-GUARDADO                  PIC X(12).
025800 77  WKS-TEMA-GUARDADO                  PIC X(40).
025900
026000******************************************************************
026100*                  SIMILITUD DE BIGRAMAS (U1-G)                  *
026200******************************************************************
026300 01  WKS-BIGRAMAS-A.
026400     05  WKS-BIGRAMA-A               PIC X(02) OCCURS 200 TIMES.
026500 77  WKS-TOTAL-BIGRAMAS-A            PIC 9(03) COMP.
026600 01  WKS-BIGRAMAS-B.
026700     05  WKS-BIGRAMA-B               PIC X(02) OCCURS 200 TIMES.
026800 77  WKS-TOTAL-BIGRAMAS-B            PIC 9(03) COMP.
026900 77  WKS-IDX-BIGRAMA                 PIC 9(03) COMP.
027000 77  WKS-INTERSECCION                PIC 9(03) COMP.
027100 77  WKS-UNION-TOTAL                 PIC 9(03) COMP.
027200 77  WKS-RATIO-PAR                   PIC 9V999.
027300 77  WKS-SUMA-SIMILITUD               PIC 9(01)V999.
027400 77  WKS-SIMILITUD-PROMEDIO           PIC 9V999.
027500 77  WKS-CANT-A-COMPARAR              PIC 9(02) COMP.
027600 77  WKS-IDX-COMPARAR                 PIC 9(02) COMP.
027700 77  WKS-INICIO-COMPARAR              PIC 9(02) COMP.
027800
027900******************************************************************
028000*              PAGINA ACTUAL EN CONSTRUCCION (RL-3)              *
028100******************************************************************
028200 01  PAG-ACTUAL.
028300     05  PAG-ACT-NUMERO          PIC 9(04) COMP.
028400     05  PAG-ACT-TITULO          PIC X(40).
028500     05  PAG-ACT-TIPO            PIC X(12).
028600     05  PAG-ACT-TEMA            PIC X(40).
028700     05  PAG-ACT-NUM-VINETAS     PIC 9(02) COMP.
028800     05  PAG-ACT-NUM-CITAS       PIC 9(02) COMP.
028900     05  PAG-ACT-CONTEO-CAR      PIC 9(04) COMP.
029000     05  PAG-ACT-DISENO          PIC X(20).
029100     05  PAG-ACT-SENAL-INICIAL   PIC X(16).
029200     05  PAG-ACT-RAZON-DIVISION  PIC X(16).
029300     05  PAG-ACT-VINETAS.
029400         10  PAG-ACT-VINETA       PIC X(200) OCCURS 20 TIMES.
029500         10  PAG-ACT-VINETA-LEN   PIC 9(03) COMP OCCURS 20 TIMES.
029600     05  PAG-ACT-CITAS.
029700         10  PAG-ACT-CITA         PIC X(200) OCCURS 10 TIMES.
029800         10  PAG-ACT-CITA-LEN     PIC 9(03) COMP OCCURS 10 TIMES.
029900     05  FILLER                  PIC X(10) VALUE SPACES.
030000
030100******************************************************************
030200*                  ACUMULADORES DE ESTADISTICAS                  *
030300******************************************************************
030400 77  WKS-PAGINAS-EMITIDAS         PIC 9(04) COMP VALUE 0.
030500 77  WKS-SUMA-CARACTERES          PIC 9(07) COMP VALUE 0.
030600 77  EST-PROMEDIO-CAR             PIC 9(04)V99.
030700
030800REPORT SECTION.
030900 RD  REPORTE-PAGINACION
031000     PAGE LIMIT IS 60 LINES
031100     HEADING 1
031200     FIRST DETAIL 3
031300     LAST DETAIL 55
031400     FOOTING 58.
031500 01  ENCABEZADO-PAGINACION TYPE IS PH.
031600     03  LINE 1.
031700         05  COLUMN  1  PIC X(64) VALUE
031800     "PAGE  TYPE      LAYOUT         BULLETS QUOTES CHARS  SIGNAL".
031900         05  COLUMN 67  PIC X(08) VALUE SPACES.
032000 01  DETALLE-PAGINACION TYPE IS DETAIL.
032100     03  LINE PLUS 1.
032200         05  COLUMN  1  PIC Z(3)9     SOURCE PAG-ACT-NUMERO.
032300         05  COLUMN  7  PIC X(12)     SOURCE PAG-ACT-TIPO.
032400         05  COLUMN 19  PIC X(14)     SOURCE PAG-ACT-DISENO.
032500         05  COLUMN 33  PIC Z(6)9     SOURCE PAG-ACT-NUM-VINETAS.
032600         05  COLUMN 40  PIC Z(5)9     SOURCE PAG-ACT-NUM-CITAS.
032700         05  COLUMN 46  PIC Z(4)9     SOURCE PAG-ACT-CONTEO-CAR.
032800         05  COLUMN 51  PIC X(16)     SOURCE PAG-ACT-SENAL-INICIAL.
032900 01  TOTALES-PAGINACION TYPE IS RF.
033000     03  LINE PLUS 2.
033100         05  COLUMN  1  PIC X(13) VALUE "TOTAL PAGES:".
033200         05  COLUMN 15  PIC Z(3)9     SOURCE WKS-PAGINAS-EMITIDAS.
033300         05  COLUMN 25  PIC X(11) VALUE "AVG CHARS:".
033400         05  COLUMN 37  PIC ZZZ9.99   SOURCE EST-PROMEDIO-CAR.
033500         05  COLUMN 48  PIC X(7) VALUE "LIMIT:".
033600         05  COLUMN 56  PIC Z(3)9     SOURCE SCR-MAX-CAR-PAGINA.
033700
033800 PROCEDURE DIVISION.
033900******************************************************************
034000*              100  SECCION DE CONTROL PRINCIPAL                 *
034100******************************************************************
034200 100-SECCION-PRINCIPAL SECTION.
034300     PERFORM 110-ABRIR-ARCHIVOS
034400     PERFORM 200-LEER-PRIMERA-REGLA
034500     PERFORM 210-CICLO-REGLAS UNTIL FIN-REGLAS
034600     PERFORM 260-INICIAR-PAGINA-OPENING
034700     PERFORM 300-LEER-PRIMER-BLOQUE
034800     PERFORM 310-PROCESAR-BLOQUES UNTIL FIN-GUION
034900     PERFORM 500-FINALIZAR-ULTIMA-PAGINA
035000     MOVE SCR-VERSION-MOTOR  TO ESS-VERSION-MOTOR
035100     MOVE WKS-PAGINAS-EMITIDAS TO ESS-TOTAL-PAGINAS
035200     MOVE SCR-MAX-CAR-PAGINA TO ESS-MAX-CAR-PAGINA
035300     PERFORM 900-CALCULAR-PROMEDIO
035400     MOVE EST-PROMEDIO-CAR   TO ESS-PROMEDIO-CAR
035500     WRITE EST-SALIDA-REG
035600     PERFORM 950-CERRAR-ARCHIVOS
035700     STOP RUN.
035800
035850 100-SECCION-PRINCIPAL-E.             EXIT.
035900******************************************************************
036000*         110  APERTURA DE ARCHIVOS Y FECHA DE CORRIDA           *
036100******************************************************************
036200 110-ABRIR-ARCHIVOS SECTION.
036300     ACCEPT WKS-FECHA-SISTEMA FROM DATE
036400     MOVE WKS-FS-ANIO TO WKS-FC-ANIO
036500     MOVE WKS-FS-MES  TO WKS-FC-MES
036600     MOVE WKS-FS-DIA  TO WKS-FC-DIA
036700     PERFORM 115-FIJAR-SIGLO
036800     MOVE WKS-SIGLO TO WKS-FC-SIGLO
036900     OPEN INPUT  REGLAS-FILE
037000     OPEN INPUT  GUION-FILE
037100     OPEN OUTPUT PAGINAS-FILE
037200     OPEN OUTPUT ESTADIS-FILE
037300     OPEN OUTPUT REPORTE-FILE
037400     IF FS-REGLAS  = 97 MOVE 0 TO FS-REGLAS  END-IF
037500     IF FS-GUION   = 97 MOVE 0 TO FS-GUION   END-IF
037600     IF FS-PAGINAS = 97 MOVE 0 TO FS-PAGINAS END-IF
037700     MOVE FS-REGLAS  TO WKS-FS-AMBOS-A
037800     MOVE FS-GUION   TO WKS-FS-AMBOS-B
037900     MOVE FS-PAGINAS TO WKS-FS-AMBOS-C
038000     IF WKS-FS-AMBOS-NUM NOT = 0
038100         DISPLAY "EDU35010 - ERROR EN APERTURA DE ARCHIVOS"
038200         MOVE 91 TO RETURN-CODE
038300         STOP RUN
038400     END-IF
038500     INITIATE REPORTE-PAGINACION.
038600
038650 110-ABRIR-ARCHIVOS-E.                EXIT.
038700 115-FIJAR-SIGLO SECTION.
038800     IF WKS-FS-ANIO < 50
038900         MOVE 20 TO WKS-SIGLO
039000     ELSE
039100         MOVE 19 TO WKS-SIGLO
039200     END-IF.
039300
039350 115-FIJAR-SIGLO-E.                   EXIT.
039400******************************************************************
039500*     200  CARGA DEL ARCHIVO DE REGLAS (PARAMETROS RL-1)         *
039600******************************************************************
039700 200-LEER-PRIMERA-REGLA SECTION.
039800     READ REGLAS-FILE
039900         AT END SET FIN-REGLAS TO TRUE
040000     END-READ
040100     IF NOT FIN-REGLAS
040200         ADD 1 TO WKS-REGLAS-LEIDAS
040300     END-IF.
040400
040450 200-LEER-PRIMERA-REGLA-E.            EXIT.
040500 210-CICLO-REGLAS SECTION.
040600     PERFORM 220-PROCESAR-LINEA-REGLA
040700     READ REGLAS-FILE
040800         AT END SET FIN-REGLAS TO TRUE
040900     END-READ
041000     IF NOT FIN-REGLAS
041100         ADD 1 TO WKS-REGLAS-LEIDAS
041200     END-IF.
041300
041350 210-CICLO-REGLAS-E.                  EXIT.
041400 220-PROCESAR-LINEA-REGLA SECTION.
041500     MOVE REG-TEXTO TO WKS-CAD-ENTRADA
041600     PERFORM 230-BUSCAR-IGUAL
041700     IF WKS-SE-ENCONTRO
041800         PERFORM 240-APLICAR-REGLA
041900     END-IF.
042000
042050 220-PROCESAR-LINEA-REGLA-E.          EXIT.
042100 230-BUSCAR-IGUAL SECTION.
042200     MOVE "NO" TO WKS-SW-ENCONTRADA
042300     MOVE 1 TO WKS-POS
042400     PERFORM 231-PROBAR-UNA-POSICION-IGUAL
042500         UNTIL WKS-SE-ENCONTRO OR WKS-POS > 78.
042600
042650 230-BUSCAR-IGUAL-E.                  EXIT.
042700 231-PROBAR-UNA-POSICION-IGUAL SECTION.
042800     IF WKS-CAR-ENTRADA (WKS-POS) = "="
042900         SET WKS-SE-ENCONTRO TO TRUE
043000         MOVE WKS-POS TO WKS-POS-INICIO
043100     ELSE
043200         ADD 1 TO WKS-POS
043300     END-IF.
043400
043450 231-PROBAR-UNA-POSICION-IGUAL-E.     EXIT.
043500 240-APLICAR-REGLA SECTION.
043600* WKS-POS-INICIO ES LA POSICION DEL "=", LA CLAVE VA DE 1 A
043700* WKS-POS-INICIO - 1 Y EL VALOR DE WKS-POS-INICIO + 1 AL FINAL.
043800     MOVE SPACES TO WKS-PARTE-ACTUAL
043900     MOVE WKS-CAD-ENTRADA (1 : WKS-POS-INICIO - 1)
044000         TO WKS-PARTE-ACTUAL
044100     MOVE SPACES TO WKS-CAD-SIN-ESPACIOS
044200     COMPUTE WKS-LONG-ENTRADA = 78 - WKS-POS-INICIO
044300     MOVE WKS-CAD-ENTRADA (WKS-POS-INICIO + 1 : WKS-LONG-ENTRADA)
044400         TO WKS-CAD-SIN-ESPACIOS
044500     EVALUATE WKS-PARTE-ACTUAL (1 : 20)
044600         WHEN "ENGINE-VERSION      "
044700             MOVE WKS-CAD-SIN-ESPACIOS (1 : 8) TO SCR-VERSION-MOTOR
044800         WHEN "MAX-CHARS-PER-PAGE  "
044900             PERFORM 250-CONVERTIR-ENTERO
045000             MOVE WKS-POS TO SCR-MAX-CAR-PAGINA
045100         WHEN "FULL-SCREEN-MIN     "
045200             PERFORM 250-CONVERTIR-ENTERO
045300             MOVE WKS-POS TO SCR-PANT-COMPL-MIN
045400         WHEN "SMALL-AVATAR-MIN    "
045500             PERFORM 250-CONVERTIR-ENTERO
045600             MOVE WKS-POS TO SCR-AVATAR-PEQ-MIN
045700         WHEN "SMALL-AVATAR-MAX    "
045800             PERFORM 250-CONVERTIR-ENTERO
045900             MOVE WKS-POS TO SCR-AVATAR-PEQ-MAX
046000         WHEN "HALF-SCREEN-MIN     "
046100             PERFORM 250-CONVERTIR-ENTERO
046200             MOVE WKS-POS TO SCR-MEDIA-PANT-MIN
046300         WHEN "HALF-SCREEN-MAX     "
046400             PERFORM 250-CONVERTIR-ENTERO
046500             MOVE WKS-POS TO SCR-MEDIA-PANT-MAX
046600         WHEN "LABEL-TITLE-PAGE    "
046700             MOVE WKS-CAD-SIN-ESPACIOS (1 : 20)
046800                 TO SCR-ETIQUETA-TITULO
046900         WHEN "LABEL-SECTION-PAGE  "
047000             MOVE WKS-CAD-SIN-ESPACIOS (1 : 20)
047100                 TO SCR-ETIQUETA-SECCION
047200         WHEN "LABEL-TEACHER-ONLY  "
047300             MOVE WKS-CAD-SIN-ESPACIOS (1 : 20)
047400                 TO SCR-ETIQUETA-DOCENTE
047500         WHEN "TOPIC-SPLIT-ENABLED "
047600             MOVE WKS-CAD-SIN-ESPACIOS (1 : 1) TO SCR-DIVIDE-TEMA-SW
047700         WHEN "SIMILARITY-THRESHOLD"
047800             PERFORM 255-CONVERTIR-DECIMAL
047900         WHEN "TEACHER-KEYWORD     "
048000             PERFORM 270-AGREGAR-PALABRA-DOCENTE
048100         WHEN OTHER
048200             CONTINUE
048300     END-EVALUATE.
048400
048450 240-APLICAR-REGLA-E.                 EXIT.
048500* CONVIERTE UNA CADENA DE DIGITOS EN WKS-CAD-SIN-ESPACIOS A UN
048600* NUMERO ENTERO DEJADO EN WKS-POS (REUTILIZADO COMO ACUMULADOR).
048700 250-CONVERTIR-ENTERO SECTION.
048800     MOVE 0 TO WKS-POS
048900     MOVE 1 TO WKS-POS-INICIO
049000     PERFORM 251-ACUMULAR-UN-DIGITO-ENTERO
049100         UNTIL WKS-POS-INICIO > 78
049200         OR WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO : 1) = SPACE.
049300
049350 250-CONVERTIR-ENTERO-E.              EXIT.
049400 251-ACUMULAR-UN-DIGITO-ENTERO SECTION.
049500     IF WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO : 1) IS CLASE-DIGITO
049600         MOVE WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO : 1)
049700             TO WKS-UN-DIGITO
049800         COMPUTE WKS-POS = WKS-POS * 10 + WKS-UN-DIGITO
049900     END-IF
050000     ADD 1 TO WKS-POS-INICIO.
050100
050150 251-ACUMULAR-UN-DIGITO-ENTERO-E.     EXIT.
050200* CONVIERTE UN VALOR DECIMAL "0.580" EN WKS-CAD-SIN-ESPACIOS A
050300* SCR-UMBRAL-SIMILITUD, BUSCANDO EL PUNTO DECIMAL.
050400 255-CONVERTIR-DECIMAL SECTION.
050500     MOVE "NO" TO WKS-SW-ENCONTRADA
050600     MOVE 1 TO WKS-POS-INICIO
050700     PERFORM 256-BUSCAR-PUNTO-DECIMAL
050800         UNTIL WKS-SE-ENCONTRO OR WKS-POS-INICIO > 78
050900     IF WKS-SE-ENCONTRO
051000         MOVE ZERO TO SCR-UMBRAL-SIMILITUD
051100         MOVE 0 TO WKS-DIGITO-ENTERO
051200         IF WKS-POS-INICIO > 1
051300             MOVE WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO - 1 : 1)
051400                 TO WKS-DIGITO-ENTERO
051500         END-IF
051600         MOVE WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO + 1 : 3)
051700             TO WKS-DIGITOS-FRACCION
051800         COMPUTE SCR-UMBRAL-SIMILITUD =
051900             WKS-DIGITO-ENTERO + (WKS-DIGITOS-FRACCION / 1000)
052000     END-IF.
052100
052150 255-CONVERTIR-DECIMAL-E.             EXIT.
052200 256-BUSCAR-PUNTO-DECIMAL SECTION.
052300     IF WKS-CAD-SIN-ESPACIOS (WKS-POS-INICIO : 1) = "."
052400         SET WKS-SE-ENCONTRO TO TRUE
052500     ELSE
052600         ADD 1 TO WKS-POS-INICIO
052700     END-IF.
052800
052850 256-BUSCAR-PUNTO-DECIMAL-E.          EXIT.
052900 270-AGREGAR-PALABRA-DOCENTE SECTION.
053000     IF SCR-TOTAL-PALABRAS < 10
053100         ADD 1 TO SCR-TOTAL-PALABRAS
053200         MOVE WKS-CAD-SIN-ESPACIOS (1 : 20)
053300             TO SCR-PALABRA-DOCENTE (SCR-TOTAL-PALABRAS)
053400     END-IF.
053500
053550 270-AGREGAR-PALABRA-DOCENTE-E.       EXIT.
053600******************************************************************
053700*                260  APERTURA DE PAGINA "OPENING"                *
053800******************************************************************
053900 260-INICIAR-PAGINA-OPENING SECTION.
054000     PERFORM 605-REINICIAR-PAGINA-ACTUAL
054100     MOVE "OPENING" TO PAG-ACT-TITULO
054200     MOVE "TEACHER" TO PAG-ACT-TIPO
054300     MOVE "INIT"    TO PAG-ACT-SENAL-INICIAL.
054400
054450 260-INICIAR-PAGINA-OPENING-E.        EXIT.
054500******************************************************************
054600*           300  LECTURA SECUENCIAL DEL GUION (BLOQUES)          *
054700******************************************************************
054800 300-LEER-PRIMER-BLOQUE SECTION.
054900     MOVE "NO" TO WKS-SW-HAY-BLOQUE
055000     PERFORM 305-LEER-UNA-LINEA-GUION
055100         UNTIL FIN-GUION OR WKS-HAY-BLOQUE-UTIL.
055200
055250 300-LEER-PRIMER-BLOQUE-E.            EXIT.
055300 305-LEER-UNA-LINEA-GUION SECTION.
055400     READ GUION-FILE
055500         AT END SET FIN-GUION TO TRUE
055600     END-READ
055700     IF NOT FIN-GUION
055800         ADD 1 TO WKS-BLOQUES-LEIDOS
055900         MOVE GUI-TEXTO TO WKS-CAD-ENTRADA
056000         PERFORM 620-CALCULAR-LONGITUD-ENTRADA
056100         IF WKS-LONG-ENTRADA > 0
056200             SET WKS-HAY-BLOQUE-UTIL TO TRUE
056300             MOVE WKS-CAD-ENTRADA (1 : WKS-LONG-ENTRADA)
056400                 TO WKS-LINEA-BLOQUE
056500             MOVE WKS-LONG-ENTRADA TO WKS-LONGITUD-BLOQUE
056600         ELSE
056700             SET WKS-HAY-BLOQUE-UTIL TO FALSE
056800         END-IF
056900     END-IF.
057000
057050 305-LEER-UNA-LINEA-GUION-E.          EXIT.
057100 310-PROCESAR-BLOQUES SECTION.
057200     PERFORM 320-CLASIFICAR-LINEA
057300     EVALUATE TRUE
057400         WHEN WKS-ES-TITULO-SECCION
057500             PERFORM 400-DESPACHAR-TITULO-SECCION
057600         WHEN WKS-ES-LINEA-CITA
057700             PERFORM 410-DESPACHAR-CITA
057800         WHEN WKS-ES-SOLO-DOCENTE
057900             PERFORM 420-DESPACHAR-SOLO-DOCENTE
058000         WHEN OTHER
058100             PERFORM 430-DESPACHAR-CONOCIMIENTO
058200     END-EVALUATE
058300     MOVE "NO" TO WKS-SW-HAY-BLOQUE
058400     PERFORM 305-LEER-UNA-LINEA-GUION
058500         UNTIL FIN-GUION OR WKS-HAY-BLOQUE-UTIL.
058600
058650 310-PROCESAR-BLOQUES-E.              EXIT.
058700******************************************************************
058800*        320  CLASIFICACION DE LA LINEA (REGLA U1-A)             *
058900******************************************************************
059000 320-CLASIFICAR-LINEA SECTION.
059100     MOVE "NO" TO WKS-SW-TITULO-SECCION
059200     MOVE "NO" TO WKS-SW-LINEA-CITA
059300     MOVE "NO" TO WKS-SW-SOLO-DOCENTE
059400     PERFORM 330-PROBAR-TITULO-SECCION
059500     IF NOT WKS-ES-TITULO-SECCION
059600         PERFORM 340-PROBAR-LINEA-CITA
059700     END-IF
059800     IF NOT WKS-ES-TITULO-SECCION AND NOT WKS-ES-LINEA-CITA
059900         PERFORM 350-PROBAR-SOLO-DOCENTE
060000     END-IF.
060100
060150 320-CLASIFICAR-LINEA-E.              EXIT.
060200* (a) PREFIJO ORDINAL (DIGITOS) SEGUIDO DE "." AL INICIO, O
060300* (b) DOS PUNTOS DE TITULO CON 1-20 CARACTERES ANTES DEL PRIMERO.
060400 330-PROBAR-TITULO-SECCION SECTION.
060500     MOVE 1 TO WKS-POS
060600     PERFORM 331-ESCANEAR-DIGITO-INICIAL
060700         UNTIL WKS-POS > WKS-LONGITUD-BLOQUE
060800         OR WKS-LINEA-BLOQUE (WKS-POS : 1) NOT IS CLASE-DIGITO
060900     IF WKS-POS > 1 AND WKS-POS <= WKS-LONGITUD-BLOQUE
061000         IF WKS-LINEA-BLOQUE (WKS-POS : 1) = "."
061100             SET WKS-ES-TITULO-SECCION TO TRUE
061200         END-IF
061300     END-IF
061400     IF NOT WKS-ES-TITULO-SECCION
061500         MOVE "NO" TO WKS-SW-ENCONTRADA
061600         MOVE 1 TO WKS-POS-DOSPUNTOS
061700         PERFORM 332-BUSCAR-DOSPUNTOS
061800             UNTIL WKS-SE-ENCONTRO
061900             OR WKS-POS-DOSPUNTOS > WKS-LONGITUD-BLOQUE
062000         IF WKS-SE-ENCONTRO
062100             IF WKS-POS-DOSPUNTOS >= 2 AND WKS-POS-DOSPUNTOS <= 21
062200                 SET WKS-ES-TITULO-SECCION TO TRUE
062300             END-IF
062400         END-IF
062500     END-IF.
062600
062650 330-PROBAR-TITULO-SECCION-E.         EXIT.
062700 331-ESCANEAR-DIGITO-INICIAL SECTION.
062800     ADD 1 TO WKS-POS.
062900
062950 331-ESCANEAR-DIGITO-INICIAL-E.       EXIT.
063000 332-BUSCAR-DOSPUNTOS SECTION.
063100     IF WKS-LINEA-BLOQUE (WKS-POS-DOSPUNTOS : 1) = ":"
063200         SET WKS-SE-ENCONTRO TO TRUE
063300     ELSE
063400         ADD 1 TO WKS-POS-DOSPUNTOS
063500     END-IF.
063600
063650 332-BUSCAR-DOSPUNTOS-E.              EXIT.
063700* TOPICO = TEXTO ANTES DEL PRIMER ":"; SI NO HAY ":", LA LINEA
063800* COMPLETA ES EL TOPICO.
063900 401-CALCULAR-TEMA-TITULO SECTION.
064000     MOVE "NO" TO WKS-SW-ENCONTRADA
064100     MOVE 1 TO WKS-POS-DOSPUNTOS
064200     PERFORM 332-BUSCAR-DOSPUNTOS
064300         UNTIL WKS-SE-ENCONTRO
064400         OR WKS-POS-DOSPUNTOS > WKS-LONGITUD-BLOQUE
064500     MOVE SPACES TO WKS-TEMA-TITULO
064600     IF WKS-SE-ENCONTRO
064700         MOVE WKS-LINEA-BLOQUE (1 : WKS-POS-DOSPUNTOS - 1)
064800             TO WKS-TEMA-TITULO
064900     ELSE
065000         MOVE WKS-LINEA-BLOQUE (1 : WKS-LONGITUD-BLOQUE)
065100             TO WKS-TEMA-TITULO
065200     END-IF.
065300
065350 401-CALCULAR-TEMA-TITULO-E.          EXIT.
065400* LA LINEA CONTIENE UN PAR DE COMILLAS CON AL MENOS UN CARACTER
065500* ENTRE ELLAS, EN CUALQUIER POSICION.
065600 340-PROBAR-LINEA-CITA SECTION.
065700     MOVE "NO" TO WKS-SW-ENCONTRADA
065800     MOVE 1 TO WKS-POS
065900     PERFORM 341-BUSCAR-COMILLA-ABRE
066000         UNTIL WKS-SE-ENCONTRO OR WKS-POS > WKS-LONGITUD-BLOQUE
066100     IF WKS-SE-ENCONTRO
066200         MOVE WKS-POS TO WKS-POS-INICIO
066300         MOVE "NO" TO WKS-SW-ENCONTRADA
066400         COMPUTE WKS-POS = WKS-POS-INICIO + 2
066500         PERFORM 342-BUSCAR-COMILLA-CIERRA
066600             UNTIL WKS-SE-ENCONTRO OR WKS-POS > WKS-LONGITUD-BLOQUE
066700         IF WKS-SE-ENCONTRO
066800             SET WKS-ES-LINEA-CITA TO TRUE
066900         END-IF
067000     END-IF.
067100
067150 340-PROBAR-LINEA-CITA-E.             EXIT.
067200 341-BUSCAR-COMILLA-ABRE SECTION.
067300     IF WKS-LINEA-BLOQUE (WKS-POS : 1) = QUOTE
067400         SET WKS-SE-ENCONTRO TO TRUE
067500     ELSE
067600         ADD 1 TO WKS-POS
067700     END-IF.
067800
067850 341-BUSCAR-COMILLA-ABRE-E.           EXIT.
067900 342-BUSCAR-COMILLA-CIERRA SECTION.
068000     IF WKS-LINEA-BLOQUE (WKS-POS : 1) = QUOTE
068100         SET WKS-SE-ENCONTRO TO TRUE
068200     ELSE
068300         ADD 1 TO WKS-POS
068400     END-IF.
068500
068550 342-BUSCAR-COMILLA-CIERRA-E.         EXIT.
068600* (a) CONTIENE CUALQUIER PALABRA CLAVE CONFIGURADA, O
068700* (b) LA LINEA TIENE A LO SUMO 18 CARACTERES Y CONTIENE ALGUNA
068800*     DE LAS PALABRAS DE TRANSICION PROPIAS DEL TALLER.
068900 350-PROBAR-SOLO-DOCENTE SECTION.
069000     MOVE 1 TO WKS-IDX-VINETA
069100     PERFORM 351-PROBAR-UNA-PALABRA-DOCENTE
069200         UNTIL WKS-ES-SOLO-DOCENTE
069300         OR WKS-IDX-VINETA > SCR-TOTAL-PALABRAS
069400     IF NOT WKS-ES-SOLO-DOCENTE AND WKS-LONGITUD-BLOQUE <= 18
069500         MOVE 1 TO WKS-IDX-VINETA
069600         PERFORM 352-PROBAR-UNA-PALABRA-TRANSICION
069700             UNTIL WKS-ES-SOLO-DOCENTE OR WKS-IDX-VINETA > 4
069800     END-IF.
069900
069950 350-PROBAR-SOLO-DOCENTE-E.           EXIT.
070000 351-PROBAR-UNA-PALABRA-DOCENTE SECTION.
070100     MOVE SCR-PALABRA-DOCENTE (WKS-IDX-VINETA)
070200         TO WKS-PARTE-ACTUAL (1:20)
070300     PERFORM 353-BUSCAR-SUBCADENA
070400     IF WKS-SE-ENCONTRO
070500         SET WKS-ES-SOLO-DOCENTE TO TRUE
070600     END-IF
070700     ADD 1 TO WKS-IDX-VINETA.
070800
070850 351-PROBAR-UNA-PALABRA-DOCENTE-E.    EXIT.
070900 352-PROBAR-UNA-PALABRA-TRANSICION SECTION.
071000     MOVE WKS-PALABRA-TRANSICION (WKS-IDX-VINETA)
071100         TO WKS-PARTE-ACTUAL (1:20)
071200     PERFORM 353-BUSCAR-SUBCADENA
071300     IF WKS-SE-ENCONTRO
071400         SET WKS-ES-SOLO-DOCENTE TO TRUE
071500     END-IF
071600     ADD 1 TO WKS-IDX-VINETA.
071700
071750 352-PROBAR-UNA-PALABRA-TRANSICION-E. EXIT.
071800* BUSCA WKS-PARTE-ACTUAL (1:20), RECORTADA, COMO SUBCADENA DE
071900* WKS-LINEA-BLOQUE.  DEJA EL RESULTADO EN WKS-SW-ENCONTRADA.
072000 353-BUSCAR-SUBCADENA SECTION.
072100     MOVE WKS-PARTE-ACTUAL (1:20) TO WKS-CAD-ENTRADA (1:20)
072200     MOVE 20 TO WKS-LONG-ENTRADA
072300     PERFORM 354-RECORTAR-PALABRA-DERECHA
072400         UNTIL WKS-LONG-ENTRADA = 0
072500         OR WKS-CAD-ENTRADA (WKS-LONG-ENTRADA : 1) NOT = SPACE
072600     MOVE "NO" TO WKS-SW-ENCONTRADA
072700     IF WKS-LONG-ENTRADA > 0
072800         AND WKS-LONG-ENTRADA <= WKS-LONGITUD-BLOQUE
072900         MOVE 1 TO WKS-POS
073000         COMPUTE WKS-POS-INICIO =
073100             WKS-LONGITUD-BLOQUE - WKS-LONG-ENTRADA + 1
073200         PERFORM 355-PROBAR-UNA-POSICION-SUBCAD
073300             UNTIL WKS-SE-ENCONTRO OR WKS-POS > WKS-POS-INICIO
073400     END-IF.
073500
073550 353-BUSCAR-SUBCADENA-E.              EXIT.
073600 354-RECORTAR-PALABRA-DERECHA SECTION.
073700     SUBTRACT 1 FROM WKS-LONG-ENTRADA.
073800
073850 354-RECORTAR-PALABRA-DERECHA-E.      EXIT.
073900 355-PROBAR-UNA-POSICION-SUBCAD SECTION.
074000     IF WKS-LINEA-BLOQUE (WKS-POS : WKS-LONG-ENTRADA) =
074100         WKS-CAD-ENTRADA (1 : WKS-LONG-ENTRADA)
074200         SET WKS-SE-ENCONTRO TO TRUE
074300     ELSE
074400         ADD 1 TO WKS-POS
074500     END-IF.
074600
074650 355-PROBAR-UNA-POSICION-SUBCAD-E.    EXIT.
074700******************************************************************
074800*        620  LONGITUD RECORTADA DE WKS-CAD-ENTRADA              *
074900******************************************************************
075000 620-CALCULAR-LONGITUD-ENTRADA SECTION.
075100     MOVE 200 TO WKS-LONG-ENTRADA
075200     PERFORM 621-RECORTAR-ENTRADA-DERECHA
075300         UNTIL WKS-LONG-ENTRADA = 0
075400         OR WKS-CAR-ENTRADA (WKS-LONG-ENTRADA) NOT = SPACE.
075500
075550 620-CALCULAR-LONGITUD-ENTRADA-E.     EXIT.
075600 621-RECORTAR-ENTRADA-DERECHA SECTION.
075700     SUBTRACT 1 FROM WKS-LONG-ENTRADA.
075800
075850 621-RECORTAR-ENTRADA-DERECHA-E.      EXIT.
075900******************************************************************
076000*     400  DESPACHO DE TITULO DE SECCION (REGLA U1-B.1)          *
076100******************************************************************
076200 400-DESPACHAR-TITULO-SECCION SECTION.
076300     IF PAG-ACT-NUM-VINETAS > 0 OR PAG-ACT-NUM-CITAS > 0
076400         OR PAG-ACT-TIPO NOT = "TEACHER"
076500         PERFORM 600-FINALIZAR-Y-EMITIR
076600     END-IF
076700     PERFORM 401-CALCULAR-TEMA-TITULO
076800     MOVE WKS-LINEA-BLOQUE (1 : WKS-LONGITUD-BLOQUE)
076900         TO PAG-ACT-TITULO
077000     MOVE "SECTION" TO PAG-ACT-TIPO
077100     MOVE WKS-TEMA-TITULO TO PAG-ACT-TEMA
077200     MOVE "SECTION" TO PAG-ACT-SENAL-INICIAL
077300     PERFORM 600-FINALIZAR-Y-EMITIR
077400     MOVE "OPENING" TO PAG-ACT-TITULO
077500     MOVE "TEACHER" TO PAG-ACT-TIPO
077600     MOVE "AFTER-SECTION" TO PAG-ACT-SENAL-INICIAL.
077700
077750 400-DESPACHAR-TITULO-SECCION-E.      EXIT.
077800******************************************************************
077900*          410  DESPACHO DE LINEA DE CITA (REGLA U1-B.2)         *
078000******************************************************************
078100 410-DESPACHAR-CITA SECTION.
078200     IF PAG-ACT-NUM-VINETAS > 0 AND PAG-ACT-TIPO NOT = "QUOTE"
078300         MOVE PAG-ACT-TEMA TO WKS-TEMA-GUARDADO
078400         PERFORM 600-FINALIZAR-Y-EMITIR
078500         MOVE "QUOTE" TO PAG-ACT-TITULO
078600         MOVE "QUOTE" TO PAG-ACT-TIPO
078700         MOVE WKS-TEMA-GUARDADO TO PAG-ACT-TEMA
078800         MOVE "QUOTE-BLOCK" TO PAG-ACT-SENAL-INICIAL
078900     END-IF
079000     MOVE WKS-LINEA-BLOQUE (1 : WKS-LONGITUD-BLOQUE)
079100         TO WKS-PIEZA-ACTUAL
079200     PERFORM 520-EMPACAR-CITA.
079300
079350 410-DESPACHAR-CITA-E.                EXIT.
079400******************************************************************
079500*       420  DESPACHO DE LINEA SOLO DOCENTE (REGLA U1-B.3)       *
079600******************************************************************
079700 420-DESPACHAR-SOLO-DOCENTE SECTION.
079800     IF PAG-ACT-TIPO NOT = "TEACHER"
079900         AND (PAG-ACT-NUM-VINETAS > 0 OR PAG-ACT-NUM-CITAS > 0)
080000         PERFORM 600-FINALIZAR-Y-EMITIR
080100         MOVE "TEACHER" TO PAG-ACT-TITULO
080200         MOVE "TEACHER" TO PAG-ACT-TIPO
080300         MOVE "TEACHER-ONLY" TO PAG-ACT-SENAL-INICIAL
080400     END-IF
080500     MOVE WKS-LINEA-BLOQUE TO WKS-PARTE-ACTUAL
080600     MOVE WKS-LONGITUD-BLOQUE TO WKS-LONG-PARTE-ACTUAL
080700     PERFORM 450-PARTIR-EN-VINETAS
080800     MOVE 1 TO WKS-IDX-VINETA
080900     PERFORM 440-AGREGAR-UNA-VINETA-DOCENTE
081000         UNTIL WKS-IDX-VINETA > WKS-TOTAL-CANDIDATAS.
081100
081150 420-DESPACHAR-SOLO-DOCENTE-E.        EXIT.
081200 440-AGREGAR-UNA-VINETA-DOCENTE SECTION.
081300     MOVE WKS-VINETA-CANDIDATA (WKS-IDX-VINETA) TO WKS-PIEZA-ACTUAL
081400     PERFORM 500-EMPACAR-VINETA
081500     ADD 1 TO WKS-IDX-VINETA.
081600
081650 440-AGREGAR-UNA-VINETA-DOCENTE-E.    EXIT.
081700******************************************************************
081800*         430  DESPACHO DE CONOCIMIENTO (REGLA U1-B.4)           *
081900******************************************************************
082000 430-DESPACHAR-CONOCIMIENTO SECTION.
082100     MOVE WKS-LINEA-BLOQUE TO WKS-PARTE-ACTUAL
082200     MOVE WKS-LONGITUD-BLOQUE TO WKS-LONG-PARTE-ACTUAL
082300     PERFORM 450-PARTIR-EN-VINETAS
082400     MOVE 1 TO WKS-IDX-VINETA
082500     PERFORM 480-PROCESAR-UNA-VINETA-CONOCIMIENTO
082600         UNTIL WKS-IDX-VINETA > WKS-TOTAL-CANDIDATAS.
082700
082750 430-DESPACHAR-CONOCIMIENTO-E.        EXIT.
082800 480-PROCESAR-UNA-VINETA-CONOCIMIENTO SECTION.
082900     MOVE WKS-VINETA-CANDIDATA (WKS-IDX-VINETA) TO WKS-PIEZA-ACTUAL
083000     IF SCR-DIVIDE-TEMA-SW = "Y" AND PAG-ACT-NUM-VINETAS > 0
083100         PERFORM 380-SIMILITUD-PROMEDIO
083200         IF WKS-SIMILITUD-PROMEDIO < SCR-UMBRAL-SIMILITUD
083300             MOVE PAG-ACT-TEMA TO WKS-TEMA-GUARDADO
083400             PERFORM 600-FINALIZAR-Y-EMITIR
083500             MOVE "KNOWLEDGE" TO PAG-ACT-TITULO
083600             MOVE "BULLETS"   TO PAG-ACT-TIPO
083700             MOVE WKS-TEMA-GUARDADO TO PAG-ACT-TEMA
083800             MOVE "TOPIC-DIVERGE" TO PAG-ACT-SENAL-INICIAL
083900             MOVE "TOPIC-DIVERGE" TO PAG-ACT-RAZON-DIVISION
084000         END-IF
084100     END-IF
084200     IF PAG-ACT-TIPO = "TEACHER"
084300         PERFORM 600-FINALIZAR-Y-EMITIR
084400         MOVE "KNOWLEDGE" TO PAG-ACT-TITULO
084500         MOVE "BULLETS"   TO PAG-ACT-TIPO
084600         MOVE "ENTER-KNOWLEDGE" TO PAG-ACT-SENAL-INICIAL
084700     END-IF
084800     PERFORM 500-EMPACAR-VINETA
084900     ADD 1 TO WKS-IDX-VINETA.
085000
085050 480-PROCESAR-UNA-VINETA-CONOCIMIENTO-E. EXIT.
085100******************************************************************
085200*      450  DIVISION DE LA LINEA EN VINETAS (REGLA U1-C)         *
085300******************************************************************
085400 450-PARTIR-EN-VINETAS SECTION.
085500     MOVE ";" TO WKS-DELIM-1
085600     MOVE "." TO WKS-DELIM-2
085700     PERFORM 460-DIVIDIR-POR-DELIMITADORES
085800     IF WKS-TOTAL-PARTES-CRUDO <= 1 AND WKS-LONG-PARTE-ACTUAL > 80
085900         MOVE "," TO WKS-DELIM-1
086000         MOVE "," TO WKS-DELIM-2
086100         PERFORM 460-DIVIDIR-POR-DELIMITADORES
086200     END-IF
086300     MOVE 0 TO WKS-TOTAL-CANDIDATAS
086400     MOVE 1 TO WKS-IDX-PARTE
086500     PERFORM 470-COPIAR-UNA-PARTE
086600         UNTIL WKS-IDX-PARTE > WKS-TOTAL-PARTES-CRUDO
086700         OR WKS-TOTAL-CANDIDATAS >= 3
086800     IF WKS-TOTAL-CANDIDATAS = 0
086900         MOVE 1 TO WKS-TOTAL-CANDIDATAS
087000         MOVE WKS-PARTE-ACTUAL (1 : WKS-LONG-PARTE-ACTUAL)
087100             TO WKS-VINETA-CANDIDATA (1)
087200     END-IF.
087300
087350 450-PARTIR-EN-VINETAS-E.             EXIT.
087400 470-COPIAR-UNA-PARTE SECTION.
087500     ADD 1 TO WKS-TOTAL-CANDIDATAS
087600     MOVE WKS-PARTE-CRUDA (WKS-IDX-PARTE)
087700         TO WKS-VINETA-CANDIDATA (WKS-TOTAL-CANDIDATAS)
087800     ADD 1 TO WKS-IDX-PARTE.
087900
087950 470-COPIAR-UNA-PARTE-E.              EXIT.
088000* DIVIDE WKS-PARTE-ACTUAL (LONGITUD WKS-LONG-PARTE-ACTUAL) POR
088100* LOS CARACTERES WKS-DELIM-1 / WKS-DELIM-2, RECORTA CADA TROZO Y
088200* DESCARTA LOS VACIOS.  RESULTADO EN WKS-PARTE-CRUDA / TOTAL.
088300 460-DIVIDIR-POR-DELIMITADORES SECTION.
088400     MOVE 0 TO WKS-TOTAL-PARTES-CRUDO
088500     MOVE 1 TO WKS-POS-INICIO
088600     MOVE 1 TO WKS-POS
088700     PERFORM 461-ESCANEAR-UN-CARACTER
088800         UNTIL WKS-POS > WKS-LONG-PARTE-ACTUAL
088900     PERFORM 462-CERRAR-ULTIMA-PARTE.
089000
089050 460-DIVIDIR-POR-DELIMITADORES-E.     EXIT.
089100 461-ESCANEAR-UN-CARACTER SECTION.
089200     IF WKS-PARTE-ACTUAL (WKS-POS : 1) = WKS-DELIM-1
089300         OR WKS-PARTE-ACTUAL (WKS-POS : 1) = WKS-DELIM-2
089400         PERFORM 463-GUARDAR-TROZO
089500         ADD 1 TO WKS-POS
089600         MOVE WKS-POS TO WKS-POS-INICIO
089700     ELSE
089800         ADD 1 TO WKS-POS
089900     END-IF.
090000
090050 461-ESCANEAR-UN-CARACTER-E.          EXIT.
090100 462-CERRAR-ULTIMA-PARTE SECTION.
090200     IF WKS-POS-INICIO <= WKS-LONG-PARTE-ACTUAL
090300         PERFORM 463-GUARDAR-TROZO
090400     END-IF.
090500
090550 462-CERRAR-ULTIMA-PARTE-E.           EXIT.
090600 463-GUARDAR-TROZO SECTION.
090700     MOVE 0 TO WKS-LARGO-PIEZA
090800     IF WKS-POS > WKS-POS-INICIO
090900         COMPUTE WKS-LARGO-PIEZA = WKS-POS - WKS-POS-INICIO
091000         MOVE WKS-PARTE-ACTUAL (WKS-POS-INICIO : WKS-LARGO-PIEZA)
091100             TO WKS-CAD-ENTRADA
091200         MOVE WKS-LARGO-PIEZA TO WKS-LONG-ENTRADA
091300         PERFORM 620-CALCULAR-LONGITUD-ENTRADA
091400         IF WKS-LONG-ENTRADA > 0
091500             AND WKS-TOTAL-PARTES-CRUDO < 10
091600             ADD 1 TO WKS-TOTAL-PARTES-CRUDO
091700             MOVE SPACES TO WKS-PARTE-CRUDA (WKS-TOTAL-PARTES-CRUDO)
091800             MOVE WKS-CAD-ENTRADA (1 : WKS-LONG-ENTRADA)
091900                 TO WKS-PARTE-CRUDA (WKS-TOTAL-PARTES-CRUDO)
092000         END-IF
092100     END-IF.
092200
092250 463-GUARDAR-TROZO-E.                 EXIT.
092300******************************************************************
092400*    500  EMPAQUE DE VINETA CON PRESUPUESTO DE CARACTERES (U1-D) *
092500******************************************************************
092600 500-EMPACAR-VINETA SECTION.
092700     MOVE WKS-PIEZA-ACTUAL TO WKS-CAD-ENTRADA
092800     PERFORM 620-CALCULAR-LONGITUD-ENTRADA
092900     IF WKS-LONG-ENTRADA > 0
093000         MOVE 1 TO WKS-POS-CORTE
093100         PERFORM 501-CORTAR-Y-EMPACAR-UNA-PIEZA
093200             UNTIL WKS-POS-CORTE > WKS-LONG-ENTRADA
093300     END-IF.
093400
093450 500-EMPACAR-VINETA-E.                EXIT.
093500 501-CORTAR-Y-EMPACAR-UNA-PIEZA SECTION.
093600     COMPUTE WKS-LARGO-PIEZA = WKS-LONG-ENTRADA - WKS-POS-CORTE + 1
093700     IF WKS-LARGO-PIEZA > SCR-MAX-CAR-PAGINA
093800         MOVE SCR-MAX-CAR-PAGINA TO WKS-LARGO-PIEZA
093900     END-IF
094000     MOVE SPACES TO WKS-PIEZA-ACTUAL
094100     MOVE WKS-CAD-ENTRADA (WKS-POS-CORTE : WKS-LARGO-PIEZA)
094200         TO WKS-PIEZA-ACTUAL
094300     PERFORM 502-INTENTAR-AGREGAR-PIEZA-VINETA
094400     COMPUTE WKS-POS-CORTE = WKS-POS-CORTE + WKS-LARGO-PIEZA.
094500
094550 501-CORTAR-Y-EMPACAR-UNA-PIEZA-E.    EXIT.
094600 502-INTENTAR-AGREGAR-PIEZA-VINETA SECTION.
094700     ADD 1 TO PAG-ACT-NUM-VINETAS
094800     MOVE WKS-PIEZA-ACTUAL TO PAG-ACT-VINETA (PAG-ACT-NUM-VINETAS)
094900     MOVE WKS-LARGO-PIEZA
095000         TO PAG-ACT-VINETA-LEN (PAG-ACT-NUM-VINETAS)
095100     PERFORM 610-CALCULAR-CONTEO-PROYECTADO
095200     IF WKS-PROYECCION-CAR > SCR-MAX-CAR-PAGINA
095300         SUBTRACT 1 FROM PAG-ACT-NUM-VINETAS
095400         MOVE PAG-ACT-TITULO TO WKS-PARTE-ACTUAL
095500         MOVE PAG-ACT-TEMA   TO WKS-TEMA-GUARDADO
095550         MOVE PAG-ACT-TIPO   TO WKS-TIPO-GUARDADO
095600         PERFORM 600-FINALIZAR-Y-EMITIR
095700         PERFORM 510-ABRIR-CONTINUACION-VINETA
095800         ADD 1 TO PAG-ACT-NUM-VINETAS
095900         MOVE WKS-PIEZA-ACTUAL
096000             TO PAG-ACT-VINETA (PAG-ACT-NUM-VINETAS)
096100         MOVE WKS-LARGO-PIEZA
096200             TO PAG-ACT-VINETA-LEN (PAG-ACT-NUM-VINETAS)
096300     END-IF.
096400
096450 502-INTENTAR-AGREGAR-PIEZA-VINETA-E. EXIT.
096500 510-ABRIR-CONTINUACION-VINETA SECTION.
096600     MOVE SPACES TO PAG-ACT-TITULO
096700     STRING WKS-PARTE-ACTUAL DELIMITED BY "  "
096800         " (CONT)" DELIMITED BY SIZE
096900         INTO PAG-ACT-TITULO
097000     MOVE WKS-TEMA-GUARDADO TO PAG-ACT-TEMA
097050     MOVE WKS-TIPO-GUARDADO TO PAG-ACT-TIPO
097100     MOVE "CHAR-LIMIT" TO PAG-ACT-SENAL-INICIAL
097200     MOVE "CHAR-LIMIT" TO PAG-ACT-RAZON-DIVISION.
097300
097350 510-ABRIR-CONTINUACION-VINETA-E.     EXIT.
097400******************************************************************
097500*           520  EMPAQUE DE CITA CON PRESUPUESTO (U1-E)          *
097600******************************************************************
097700 520-EMPACAR-CITA SECTION.
097800     MOVE WKS-PIEZA-ACTUAL TO WKS-CAD-ENTRADA
097900     PERFORM 620-CALCULAR-LONGITUD-ENTRADA
098000     IF WKS-LONG-ENTRADA > 0
098100         MOVE 1 TO WKS-POS-CORTE
098200         PERFORM 521-CORTAR-Y-EMPACAR-UNA-CITA
098300             UNTIL WKS-POS-CORTE > WKS-LONG-ENTRADA
098400     END-IF.
098500
098550 520-EMPACAR-CITA-E.                  EXIT.
098600 521-CORTAR-Y-EMPACAR-UNA-CITA SECTION.
098700     COMPUTE WKS-LARGO-PIEZA = WKS-LONG-ENTRADA - WKS-POS-CORTE + 1
098800     IF WKS-LARGO-PIEZA > SCR-MAX-CAR-PAGINA
098900         MOVE SCR-MAX-CAR-PAGINA TO WKS-LARGO-PIEZA
099000     END-IF
099100     MOVE SPACES TO WKS-PIEZA-ACTUAL
099200     MOVE WKS-CAD-ENTRADA (WKS-POS-CORTE : WKS-LARGO-PIEZA)
099300         TO WKS-PIEZA-ACTUAL
099400     PERFORM 522-INTENTAR-AGREGAR-PIEZA-CITA
099500     COMPUTE WKS-POS-CORTE = WKS-POS-CORTE + WKS-LARGO-PIEZA.
099600
099650 521-CORTAR-Y-EMPACAR-UNA-CITA-E.     EXIT.
099700 522-INTENTAR-AGREGAR-PIEZA-CITA SECTION.
099800     ADD 1 TO PAG-ACT-NUM-CITAS
099900     MOVE WKS-PIEZA-ACTUAL TO PAG-ACT-CITA (PAG-ACT-NUM-CITAS)
100000     MOVE WKS-LARGO-PIEZA  TO PAG-ACT-CITA-LEN (PAG-ACT-NUM-CITAS)
100100     PERFORM 610-CALCULAR-CONTEO-PROYECTADO
100200     IF WKS-PROYECCION-CAR > SCR-MAX-CAR-PAGINA
100300         SUBTRACT 1 FROM PAG-ACT-NUM-CITAS
100400         MOVE PAG-ACT-TEMA TO WKS-TEMA-GUARDADO
100500         PERFORM 600-FINALIZAR-Y-EMITIR
100600         MOVE "QUOTE (CONT)" TO PAG-ACT-TITULO
100700         MOVE "QUOTE"        TO PAG-ACT-TIPO
100800         MOVE WKS-TEMA-GUARDADO TO PAG-ACT-TEMA
100900         MOVE "CHAR-LIMIT" TO PAG-ACT-SENAL-INICIAL
101000         MOVE "CHAR-LIMIT" TO PAG-ACT-RAZON-DIVISION
101100         ADD 1 TO PAG-ACT-NUM-CITAS
101200         MOVE WKS-PIEZA-ACTUAL
101300             TO PAG-ACT-CITA (PAG-ACT-NUM-CITAS)
101400         MOVE WKS-LARGO-PIEZA
101500             TO PAG-ACT-CITA-LEN (PAG-ACT-NUM-CITAS)
101600     END-IF.
101700
101750 522-INTENTAR-AGREGAR-PIEZA-CITA-E.   EXIT.
101800******************************************************************
101900*   610  CONTEO DE CARACTERES PROYECTADO DE LA PAGINA ACTUAL     *
102000******************************************************************
102100 610-CALCULAR-CONTEO-PROYECTADO SECTION.
102200     MOVE 0 TO WKS-PROYECCION-CAR
102300     IF PAG-ACT-NUM-VINETAS > 0 OR PAG-ACT-NUM-CITAS > 0
102400         MOVE 1 TO WKS-IDX-VINETA
102500         PERFORM 611-SUMAR-UNA-VINETA
102600             UNTIL WKS-IDX-VINETA > PAG-ACT-NUM-VINETAS
102700         MOVE 1 TO WKS-IDX-VINETA
102800         PERFORM 612-SUMAR-UNA-CITA
102900             UNTIL WKS-IDX-VINETA > PAG-ACT-NUM-CITAS
103000         COMPUTE WKS-PROYECCION-CAR = WKS-PROYECCION-CAR +
103100             PAG-ACT-NUM-VINETAS + PAG-ACT-NUM-CITAS - 1
103200     END-IF.
103300
103350 610-CALCULAR-CONTEO-PROYECTADO-E.    EXIT.
103400 611-SUMAR-UNA-VINETA SECTION.
103500     ADD PAG-ACT-VINETA-LEN (WKS-IDX-VINETA) TO WKS-PROYECCION-CAR
103600     ADD 1 TO WKS-IDX-VINETA.
103700
103750 611-SUMAR-UNA-VINETA-E.              EXIT.
103800 612-SUMAR-UNA-CITA SECTION.
103900     ADD PAG-ACT-CITA-LEN (WKS-IDX-VINETA) TO WKS-PROYECCION-CAR
104000     ADD 1 TO WKS-IDX-VINETA.
104100
104150 612-SUMAR-UNA-CITA-E.                EXIT.
104200******************************************************************
104300*      600  FINALIZACION Y EMISION DE LA PAGINA ACTUAL           *
104400******************************************************************
104500 600-FINALIZAR-Y-EMITIR SECTION.
104600     PERFORM 610-CALCULAR-CONTEO-PROYECTADO
104700     MOVE WKS-PROYECCION-CAR TO PAG-ACT-CONTEO-CAR
104800     ADD 1 TO WKS-PAGINAS-EMITIDAS
104900     MOVE WKS-PAGINAS-EMITIDAS TO PAG-ACT-NUMERO
105000     PERFORM 710-ASIGNAR-DISENO
105100     MOVE PAG-ACT-NUMERO         TO PGS-NUMERO
105200     MOVE PAG-ACT-TITULO         TO PGS-TITULO
105300     MOVE PAG-ACT-TIPO           TO PGS-TIPO
105400     MOVE PAG-ACT-TEMA           TO PGS-TEMA
105500     MOVE PAG-ACT-NUM-VINETAS    TO PGS-NUM-VINETAS
105600     MOVE PAG-ACT-NUM-CITAS      TO PGS-NUM-CITAS
105700     MOVE PAG-ACT-CONTEO-CAR     TO PGS-CONTEO-CAR
105800     MOVE PAG-ACT-DISENO         TO PGS-DISENO
105900     MOVE PAG-ACT-SENAL-INICIAL  TO PGS-SENAL-INICIAL
106000     MOVE PAG-ACT-RAZON-DIVISION TO PGS-RAZON-DIVISION
106100     MOVE PAG-ACT-VINETAS        TO PGS-VINETAS
106200     MOVE PAG-ACT-CITAS          TO PGS-CITAS
106300     WRITE PAG-SALIDA-REG
106400     GENERATE DETALLE-PAGINACION
106500     ADD PAG-ACT-CONTEO-CAR TO WKS-SUMA-CARACTERES
106600     PERFORM 605-REINICIAR-PAGINA-ACTUAL.
106700
106750 600-FINALIZAR-Y-EMITIR-E.            EXIT.
106800 605-REINICIAR-PAGINA-ACTUAL SECTION.
106900     MOVE SPACES TO PAG-ACT-TITULO
107000     MOVE SPACES TO PAG-ACT-TIPO
107100     MOVE SPACES TO PAG-ACT-TEMA
107200     MOVE 0      TO PAG-ACT-NUM-VINETAS
107300     MOVE 0      TO PAG-ACT-NUM-CITAS
107400     MOVE 0      TO PAG-ACT-CONTEO-CAR
107500     MOVE SPACES TO PAG-ACT-DISENO
107600     MOVE SPACES TO PAG-ACT-SENAL-INICIAL
107700     MOVE SPACES TO PAG-ACT-RAZON-DIVISION.
107800
107850 605-REINICIAR-PAGINA-ACTUAL-E.       EXIT.
107900******************************************************************
108000*       500  FINALIZACION DE LA PAGINA ACTUAL AL FIN DE DATOS    *
108100******************************************************************
108200 500-FINALIZAR-ULTIMA-PAGINA SECTION.
108300     IF PAG-ACT-NUM-VINETAS > 0 OR PAG-ACT-NUM-CITAS > 0
108400         OR PAG-ACT-TIPO = "SECTION"
108500         OR PAG-ACT-TIPO = "TEACHER"
108600         OR PAG-ACT-TIPO = "QUOTE"
108700         PERFORM 600-FINALIZAR-Y-EMITIR
108800     END-IF.
108900
108950 500-FINALIZAR-ULTIMA-PAGINA-E.       EXIT.
109000******************************************************************
109100*           710  ASIGNACION DE DISENO DE PANTALLA (U1-F)         *
109200******************************************************************
109300 710-ASIGNAR-DISENO SECTION.
109400     EVALUATE TRUE
109500         WHEN PAG-ACT-TIPO = "SECTION"
109600             MOVE SCR-ETIQUETA-SECCION TO PAG-ACT-DISENO
109700         WHEN PAG-ACT-TIPO = "TITLE"
109800             MOVE SCR-ETIQUETA-TITULO TO PAG-ACT-DISENO
109900         WHEN PAG-ACT-TIPO = "TEACHER"
110000             MOVE SCR-ETIQUETA-DOCENTE TO PAG-ACT-DISENO
110100         WHEN PAG-ACT-NUM-VINETAS = 0
110200             MOVE SCR-ETIQUETA-DOCENTE TO PAG-ACT-DISENO
110300         WHEN PAG-ACT-NUM-VINETAS >= SCR-PANT-COMPL-MIN
110400             MOVE "FULL-SCREEN" TO PAG-ACT-DISENO
110500         WHEN PAG-ACT-NUM-VINETAS >= SCR-AVATAR-PEQ-MIN
110600             AND PAG-ACT-NUM-VINETAS <= SCR-AVATAR-PEQ-MAX
110700             MOVE "SMALL-AVATAR" TO PAG-ACT-DISENO
110800         WHEN PAG-ACT-NUM-VINETAS >= SCR-MEDIA-PANT-MIN
110900             AND PAG-ACT-NUM-VINETAS <= SCR-MEDIA-PANT-MAX
111000             MOVE "HALF-SCREEN" TO PAG-ACT-DISENO
111100         WHEN OTHER
111200             MOVE "HALF-SCREEN" TO PAG-ACT-DISENO
111300     END-EVALUATE.
111400
111450 710-ASIGNAR-DISENO-E.                EXIT.
111500******************************************************************
111600*      380  SIMILITUD PROMEDIO DE BIGRAMAS CON LA PAGINA (U1-G)  *
111700******************************************************************
111800 380-SIMILITUD-PROMEDIO SECTION.
111900     IF PAG-ACT-NUM-VINETAS = 0
112000         MOVE 1.000 TO WKS-SIMILITUD-PROMEDIO
112100     ELSE
112200         MOVE WKS-PIEZA-ACTUAL TO WKS-CAD-ENTRADA
112300         PERFORM 620-CALCULAR-LONGITUD-ENTRADA
112400         PERFORM 382-CONSTRUIR-BIGRAMAS-A
112500         MOVE 3 TO WKS-CANT-A-COMPARAR
112600         IF PAG-ACT-NUM-VINETAS < 3
112700             MOVE PAG-ACT-NUM-VINETAS TO WKS-CANT-A-COMPARAR
112800         END-IF
112900         COMPUTE WKS-INICIO-COMPARAR =
113000             PAG-ACT-NUM-VINETAS - WKS-CANT-A-COMPARAR + 1
113100         MOVE 0 TO WKS-SUMA-SIMILITUD
113200         MOVE WKS-INICIO-COMPARAR TO WKS-IDX-COMPARAR
113300         PERFORM 381-ACUMULAR-UN-PAR
113400             UNTIL WKS-IDX-COMPARAR > PAG-ACT-NUM-VINETAS
113500         DIVIDE WKS-SUMA-SIMILITUD BY WKS-CANT-A-COMPARAR
113600             GIVING WKS-SIMILITUD-PROMEDIO ROUNDED
113700     END-IF.
113800
113850 380-SIMILITUD-PROMEDIO-E.            EXIT.
113900 381-ACUMULAR-UN-PAR SECTION.
114000     MOVE PAG-ACT-VINETA (WKS-IDX-COMPARAR) TO WKS-CAD-SIN-ESPACIOS
114100     MOVE PAG-ACT-VINETA-LEN (WKS-IDX-COMPARAR)
114200         TO WKS-LONG-SIN-ESPACIOS
114300     PERFORM 383-CONSTRUIR-BIGRAMAS-B
114400     PERFORM 391-CALCULAR-INTERSECCION-UNION
114500     COMPUTE WKS-UNION-TOTAL =
114600         WKS-TOTAL-BIGRAMAS-A + WKS-TOTAL-BIGRAMAS-B
114700         - WKS-INTERSECCION
114800     IF WKS-UNION-TOTAL < 1
114900         MOVE 1 TO WKS-UNION-TOTAL
115000     END-IF
115100     DIVIDE WKS-INTERSECCION BY WKS-UNION-TOTAL
115200         GIVING WKS-RATIO-PAR ROUNDED
115300     ADD WKS-RATIO-PAR TO WKS-SUMA-SIMILITUD
115400     ADD 1 TO WKS-IDX-COMPARAR.
115500
115550 381-ACUMULAR-UN-PAR-E.               EXIT.
115600* QUITA LOS ESPACIOS DE WKS-CAD-ENTRADA (LONGITUD WKS-LONG-ENTRADA)
115700* Y CONSTRUYE EL CONJUNTO DE BIGRAMAS DISTINTOS EN WKS-BIGRAMAS-A.
115800 382-CONSTRUIR-BIGRAMAS-A SECTION.
115900     PERFORM 384-QUITAR-ESPACIOS-DE-ENTRADA
116000     MOVE 0 TO WKS-TOTAL-BIGRAMAS-A
116100     IF WKS-LONG-SIN-ESPACIOS = 1
116200         MOVE WKS-CAR-SIN-ESPACIOS (1) TO WKS-BIGRAMA-A (1) (1:1)
116300         MOVE SPACE TO WKS-BIGRAMA-A (1) (2:1)
116400         MOVE 1 TO WKS-TOTAL-BIGRAMAS-A
116500     END-IF
116600     IF WKS-LONG-SIN-ESPACIOS >= 2
116700         MOVE 1 TO WKS-POS
116800         PERFORM 385-AGREGAR-UN-BIGRAMA-A
116900             UNTIL WKS-POS > WKS-LONG-SIN-ESPACIOS - 1
117000     END-IF.
117100
117150 382-CONSTRUIR-BIGRAMAS-A-E.          EXIT.
117200 385-AGREGAR-UN-BIGRAMA-A SECTION.
117300     MOVE WKS-CAD-SIN-ESPACIOS (WKS-POS : 2)
117400         TO WKS-PIEZA-ACTUAL (1:2)
117500     MOVE "NO" TO WKS-SW-ENCONTRADA
117600     MOVE 1 TO WKS-IDX-BIGRAMA
117700     PERFORM 386-PROBAR-BIGRAMA-EXISTE-A
117800         UNTIL WKS-SE-ENCONTRO
117900         OR WKS-IDX-BIGRAMA > WKS-TOTAL-BIGRAMAS-A
118000     IF NOT WKS-SE-ENCONTRO AND WKS-TOTAL-BIGRAMAS-A < 200
118100         ADD 1 TO WKS-TOTAL-BIGRAMAS-A
118200         MOVE WKS-PIEZA-ACTUAL (1:2)
118300             TO WKS-BIGRAMA-A (WKS-TOTAL-BIGRAMAS-A)
118400     END-IF
118500     ADD 1 TO WKS-POS.
118600
118650 385-AGREGAR-UN-BIGRAMA-A-E.          EXIT.
118700 386-PROBAR-BIGRAMA-EXISTE-A SECTION.
118800     IF WKS-BIGRAMA-A (WKS-IDX-BIGRAMA) = WKS-PIEZA-ACTUAL (1:2)
118900         SET WKS-SE-ENCONTRO TO TRUE
119000     ELSE
119100         ADD 1 TO WKS-IDX-BIGRAMA
119200     END-IF.
119300
119350 386-PROBAR-BIGRAMA-EXISTE-A-E.       EXIT.
119400* IGUAL QUE 382, SOBRE WKS-CAD-SIN-ESPACIOS YA RECIBIDA (VINETA DE
119500* LA PAGINA), DEJANDO EL RESULTADO EN WKS-BIGRAMAS-B.
119600 383-CONSTRUIR-BIGRAMAS-B SECTION.
119700     MOVE 0 TO WKS-TOTAL-BIGRAMAS-B
119800     PERFORM 387-QUITAR-ESPACIOS-VINETA-PAGINA
119900     IF WKS-LONG-SIN-ESPACIOS = 1
120000         MOVE WKS-CAR-SIN-ESPACIOS (1) TO WKS-BIGRAMA-B (1) (1:1)
120100         MOVE SPACE TO WKS-BIGRAMA-B (1) (2:1)
120200         MOVE 1 TO WKS-TOTAL-BIGRAMAS-B
120300     END-IF
120400     IF WKS-LONG-SIN-ESPACIOS >= 2
120500         MOVE 1 TO WKS-POS
120600         PERFORM 388-AGREGAR-UN-BIGRAMA-B
120700             UNTIL WKS-POS > WKS-LONG-SIN-ESPACIOS - 1
120800     END-IF.
120900
120950 383-CONSTRUIR-BIGRAMAS-B-E.          EXIT.
121000 388-AGREGAR-UN-BIGRAMA-B SECTION.
121100     MOVE WKS-CAD-SIN-ESPACIOS (WKS-POS : 2)
121200         TO WKS-PIEZA-ACTUAL (1:2)
121300     MOVE "NO" TO WKS-SW-ENCONTRADA
121400     MOVE 1 TO WKS-IDX-BIGRAMA
121500     PERFORM 389-PROBAR-BIGRAMA-EXISTE-B
121600         UNTIL WKS-SE-ENCONTRO
121700         OR WKS-IDX-BIGRAMA > WKS-TOTAL-BIGRAMAS-B
121800     IF NOT WKS-SE-ENCONTRO AND WKS-TOTAL-BIGRAMAS-B < 200
121900         ADD 1 TO WKS-TOTAL-BIGRAMAS-B
122000         MOVE WKS-PIEZA-ACTUAL (1:2)
122100             TO WKS-BIGRAMA-B (WKS-TOTAL-BIGRAMAS-B)
122200     END-IF
122300     ADD 1 TO WKS-POS.
122400
122450 388-AGREGAR-UN-BIGRAMA-B-E.          EXIT.
122500 389-PROBAR-BIGRAMA-EXISTE-B SECTION.
122600     IF WKS-BIGRAMA-B (WKS-IDX-BIGRAMA) = WKS-PIEZA-ACTUAL (1:2)
122700         SET WKS-SE-ENCONTRO TO TRUE
122800     ELSE
122900         ADD 1 TO WKS-IDX-BIGRAMA
123000     END-IF.
123100
123150 389-PROBAR-BIGRAMA-EXISTE-B-E.       EXIT.
123200* QUITA ESPACIOS DE LA CADENA DE ENTRADA GENERICA (CANDIDATA).
123300 384-QUITAR-ESPACIOS-DE-ENTRADA SECTION.
123400     MOVE SPACES TO WKS-CAD-SIN-ESPACIOS
123500     MOVE 0 TO WKS-LONG-SIN-ESPACIOS
123600     IF WKS-LONG-ENTRADA > 0
123700         MOVE 1 TO WKS-POS
123800         PERFORM 621-QUITAR-UN-CARACTER-ENTRADA
123900             UNTIL WKS-POS > WKS-LONG-ENTRADA
124000     END-IF.
124100
124150 384-QUITAR-ESPACIOS-DE-ENTRADA-E.    EXIT.
124200 621-QUITAR-UN-CARACTER-ENTRADA SECTION.
124300     IF WKS-CAR-ENTRADA (WKS-POS) NOT = SPACE
124400         ADD 1 TO WKS-LONG-SIN-ESPACIOS
124500         MOVE WKS-CAR-ENTRADA (WKS-POS)
124600             TO WKS-CAR-SIN-ESPACIOS (WKS-LONG-SIN-ESPACIOS)
124700     END-IF
124800     ADD 1 TO WKS-POS.
124900
124950 621-QUITAR-UN-CARACTER-ENTRADA-E.    EXIT.
125000* QUITA ESPACIOS DE LA VINETA DE LA PAGINA (YA ESTA EN
125100* WKS-CAD-SIN-ESPACIOS / WKS-LONG-SIN-ESPACIOS DESDE 381); COMO
125200* LAS VINETAS EMPACADAS NUNCA LLEVAN ESPACIOS DE RELLENO INTERNOS
125300* SIN RECORTAR, SOLO SE QUITAN LOS ESPACIOS EMBEBIDOS REALES.
125400 387-QUITAR-ESPACIOS-VINETA-PAGINA SECTION.
125500     MOVE WKS-CAD-SIN-ESPACIOS TO WKS-CAD-ENTRADA
125600     MOVE WKS-LONG-SIN-ESPACIOS TO WKS-LONG-ENTRADA
125700     PERFORM 384-QUITAR-ESPACIOS-DE-ENTRADA.
125800
125850 387-QUITAR-ESPACIOS-VINETA-PAGINA-E. EXIT.
125900* INTERSECCION: CUENTA LOS BIGRAMAS DE A QUE EXISTEN EN B.
126000 391-CALCULAR-INTERSECCION-UNION SECTION.
126100     MOVE 0 TO WKS-INTERSECCION
126200     IF WKS-TOTAL-BIGRAMAS-A > 0 AND WKS-TOTAL-BIGRAMAS-B > 0
126300         MOVE 1 TO WKS-IDX-BIGRAMA
126400         PERFORM 392-PROBAR-UN-BIGRAMA-A-EN-B
126500             UNTIL WKS-IDX-BIGRAMA > WKS-TOTAL-BIGRAMAS-A
126600     END-IF.
126700
126750 391-CALCULAR-INTERSECCION-UNION-E.   EXIT.
126800 392-PROBAR-UN-BIGRAMA-A-EN-B SECTION.
126900     MOVE "NO" TO WKS-SW-ENCONTRADA
127000     MOVE 1 TO WKS-POS
127100     PERFORM 393-BUSCAR-EN-B
127200         UNTIL WKS-SE-ENCONTRO OR WKS-POS > WKS-TOTAL-BIGRAMAS-B
127300     IF WKS-SE-ENCONTRO
127400         ADD 1 TO WKS-INTERSECCION
127500     END-IF
127600     ADD 1 TO WKS-IDX-BIGRAMA.
127700
127750 392-PROBAR-UN-BIGRAMA-A-EN-B-E.      EXIT.
127800 393-BUSCAR-EN-B SECTION.
127900     IF WKS-BIGRAMA-B (WKS-POS) = WKS-BIGRAMA-A (WKS-IDX-BIGRAMA)
128000         SET WKS-SE-ENCONTRO TO TRUE
128100     ELSE
128200         ADD 1 TO WKS-POS
128300     END-IF.
128400
128450 393-BUSCAR-EN-B-E.                   EXIT.
128500******************************************************************
128600*        900  CALCULO DEL PROMEDIO DE CARACTERES (U1-H)          *
128700******************************************************************
128800 900-CALCULAR-PROMEDIO SECTION.
128900     IF WKS-PAGINAS-EMITIDAS = 0
129000         MOVE 0 TO EST-PROMEDIO-CAR
129100     ELSE
129200         DIVIDE WKS-SUMA-CARACTERES BY WKS-PAGINAS-EMITIDAS
129300             GIVING EST-PROMEDIO-CAR ROUNDED
129400     END-IF.
129500
129550 900-CALCULAR-PROMEDIO-E.             EXIT.
129600******************************************************************
129700*             950  CIERRE DE ARCHIVOS Y DEL REPORTE              *
129800******************************************************************
129900 950-CERRAR-ARCHIVOS SECTION.
130000     TERMINATE REPORTE-PAGINACION
130100     CLOSE REGLAS-FILE
130200     CLOSE GUION-FILE
130300     CLOSE PAGINAS-FILE
130400     CLOSE ESTADIS-FILE
130500     CLOSE REPORTE-FILE.
130550 950-CERRAR-ARCHIVOS-E.               EXIT.
