000100******************************************************************
000200* FECHA       : 17/08/1990                                      *
000300* PROGRAMADOR : C. SALAZAR MOLINA                               *
000400* APLICACION  : EDUCACION VIRTUAL                                *
000500* PROGRAMA    : EDU35011                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LECTOR DE GUIONES YA ANOTADOS CON DIRECTIVAS DE  *
000800*             : PAGINA ("P3 TEACHER", "P7 FULL", ...).  AGRUPA   *
000900*             : LAS LINEAS DE CONTENIDO QUE SIGUEN A CADA        *
001000*             : ENCABEZADO EN UNA LAMINA Y LAS DESCARGA AL       *
001100*             : ARCHIVO DE SALIDA.                               *
001200* ARCHIVOS    : ANOTENT (PS ENTRADA), LAMINAS (PS SALIDA)        *
001300* PROGRAMA(S) : NO APLICA                                       *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. EDU35011.
001700 AUTHOR. C. SALAZAR MOLINA.
001800 INSTALLATION. BANCO INDUSTRIAL, S.A. - PROGRAMA SEMILLERO.
001900 DATE-WRITTEN. 17/08/1990.
002000 DATE-COMPILED.
002100 SECURITY. USO INTERNO DEL DEPARTAMENTO DE CAPACITACION.
002200******************************************************************
002300*                    HISTORIAL DE MODIFICACIONES                 *
002400******************************************************************
002500* 17/08/1990 CSM SOLICITUD 0277 VERSION INICIAL DEL LECTOR DE    *
002600*                ANOTACIONES "P<NUM> <DISENO>"                  *
002700* 02/02/1992 CSM SOLICITUD 0311 SE PERMITE LA LETRA P EN         *
002800*                MINUSCULA DENTRO DEL ENCABEZADO                *
002900* 11/11/1993 RDQ SOLICITUD 0349 UNA LINEA "P<NUM>" SIN TEXTO DE  *
003000*                DISENO YA NO SE RECONOCE COMO ENCABEZADO        *
003100* 09/06/1997 RDQ SOLICITUD 0474 SE DESCARTAN LAS LINEAS ANTES    *
003200*                DEL PRIMER ENCABEZADO EN LUGAR DE RECHAZAR      *
003300*                TODO EL ARCHIVO                                 *
003400* 03/12/1998 EEDR SOLICITUD 0594 AMPLIACION DE WKS-FC-ANIO A 4   *
003500*       DIGITOS PARA EL CAMBIO DE SIGLO (ANO 2000)               *
003600* 19/05/2001 EEDR SOLICITUD 0648 VERIFICACION CONJUNTA DE FILE   *
003700*                 STATUS AL ABRIR AMBOS ARCHIVOS                 *
003800* 07/10/2005 LQP  SOLICITUD 0751 CONTEO DE LAMINAS GENERADAS EN  *
003900*                 LA SECCION DE ESTADISTICAS                     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-DIGITO IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ANOTADO-ENTRADA-FILE ASSIGN TO ANOTENT
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            FILE STATUS   IS FS-ANOTADO-ENTRADA.
005100     SELECT LAMINAS-FILE          ASSIGN TO LAMINAS
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-LAMINAS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005800******************************************************************
005900 FD  ANOTADO-ENTRADA-FILE.
006000 01  ANOT-LINEA-REG.
006100     88 FIN-ANOTADO-ENTRADA        VALUE HIGH-VALUES.
006200     05 ANOT-TEXTO                 PIC X(200).
006300     05 FILLER                     PIC X(02) VALUE SPACES.
006400 01  ANOT-LINEA-R REDEFINES ANOT-LINEA-REG.
006500     05 ANOT-CARACTER               PIC X(01) OCCURS 202 TIMES.
006600
006700 FD  LAMINAS-FILE.
006800 01  LAM-SALIDA-REG.
006900     05 LAM-PAGINA                  PIC 9(04).
007000     05 LAM-LAYOUT                  PIC X(30).
007100     05 LAM-CONTEO                  PIC 9(02).
007200     05 LAM-CONTENIDOS.
007300         10 LAM-CONTENIDO           PIC X(200) OCCURS 20 TIMES.
007400     05 FILLER                     PIC X(10).
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*                 FECHA DE CORRIDA DEL PROCESO                   *
008300******************************************************************
008400 01  WKS-FECHA-SISTEMA.
008500     05 WKS-FS-ANIO2               PIC 9(02) VALUE ZEROS.
008600     05 WKS-FS-MES                 PIC 9(02) VALUE ZEROS.
008700     05 WKS-FS-DIA                 PIC 9(02) VALUE ZEROS.
008800     05 FILLER                     PIC X(01) VALUE SPACE.
008900 01  WKS-FECHA-CORRIDA.
009000     05 WKS-FC-DIA                 PIC 9(02) VALUE ZEROS.
009100     05 WKS-FC-MES                 PIC 9(02) VALUE ZEROS.
009200     05 WKS-FC-ANIO                PIC 9(04) VALUE ZEROS.
009300 01  WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA
009400                                PIC 9(08).
009500 77  WKS-SIGLO                     PIC 9(02) COMP VALUE ZERO.
009600******************************************************************
009700*         VERIFICACION CONJUNTA DE FILE STATUS AL ABRIR          *
009800******************************************************************
009900 01  FS-ANOTADO-ENTRADA            PIC 9(02) VALUE ZEROS.
010000 01  FS-LAMINAS                    PIC 9(02) VALUE ZEROS.
010100 01  WKS-FS-AMBOS.
010200     05 WKS-FS-A                   PIC 9(02) VALUE ZEROS.
010300     05 WKS-FS-B                   PIC 9(02) VALUE ZEROS.
010400 01  WKS-FS-AMBOS-NUM REDEFINES WKS-FS-AMBOS PIC 9(04).
010500******************************************************************
010600*               AREA DE TRABAJO DE LA LAMINA ABIERTA             *
010700******************************************************************
010800 01  WKS-SW-LAMINA-ABIERTA         PIC X(02) VALUE "NO".
010900     88 WKS-LAMINA-ABIERTA                     VALUE "SI".
011000 77  WKS-LAM-PAGINA                PIC 9(04) COMP VALUE ZERO.
011100 01  WKS-LAM-LAYOUT                PIC X(30) VALUE SPACES.
011200 77  WKS-LAM-CONTEO                PIC 9(02) COMP VALUE ZERO.
011300 01  WKS-TABLA-CONTENIDO.
011400     05 WKS-LAM-CONTENIDO          PIC X(200) OCCURS 20 TIMES.
011450     05 FILLER                     PIC X(10) VALUE SPACES.
011600******************************************************************
011700*          AREA DE TRABAJO DEL RECONOCIMIENTO DE ENCABEZADO      *
011800******************************************************************
011900 01  WKS-SW-ENCABEZADO             PIC X(02) VALUE "NO".
012000     88 WKS-ES-ENCABEZADO                      VALUE "SI".
012100 01  WKS-SW-LINEA-UTIL             PIC X(02) VALUE "NO".
012200     88 WKS-HAY-LINEA-UTIL                     VALUE "SI".
012300 01  WKS-SW-CONTINUA               PIC X(02) VALUE "SI".
012400     88 WKS-DEJA-DE-CONTINUAR                  VALUE "NO".
012500 01  WKS-LAYOUT-DETECTADO          PIC X(30) VALUE SPACES.
012600 77  WKS-POS                       PIC 9(03) COMP VALUE ZERO.
012700 77  WKS-LONGITUD                  PIC 9(03) COMP VALUE ZERO.
012800 77  WKS-INICIO-DIGITOS            PIC 9(03) COMP VALUE ZERO.
012900 77  WKS-IDX-DIGITO                PIC 9(03) COMP VALUE ZERO.
013000 77  WKS-NUMERO-DETECTADO          PIC 9(08) COMP VALUE ZERO.
013100 77  WKS-DIGITO-UNO                PIC 9(01) COMP VALUE ZERO.
013200******************************************************************
013300*                    CONTADORES DE ESTADISTICAS                  *
013400******************************************************************
013500 77  WKS-REG-LEIDOS                PIC 9(06) COMP VALUE ZERO.
013600 77  WKS-LAMINAS-GENERADAS         PIC 9(06) COMP VALUE ZERO.
013700******************************************************************
013800 PROCEDURE DIVISION.
013900 100-SECCION-PRINCIPAL SECTION.
014000     PERFORM 110-ABRIR-ARCHIVOS
014100     PERFORM 200-LEER-ANOTADO
014200     PERFORM 300-DESPACHAR-LINEA UNTIL FIN-ANOTADO-ENTRADA
014300     PERFORM 900-CERRAR-FINAL
014400     PERFORM 800-ESTADISTICAS
014500     PERFORM 900-CERRAR-ARCHIVOS
014600     STOP RUN.
014700 100-SECCION-PRINCIPAL-E.            EXIT.
014800*                  SECCION UNO, APERTURA DE ARCHIVOS
014900 110-ABRIR-ARCHIVOS SECTION.
015000     ACCEPT WKS-FECHA-SISTEMA FROM DATE
015100     PERFORM 115-FIJAR-SIGLO
015200     MOVE WKS-FS-DIA TO WKS-FC-DIA
015300     MOVE WKS-FS-MES TO WKS-FC-MES
015400     COMPUTE WKS-FC-ANIO = (WKS-SIGLO * 100) + WKS-FS-ANIO2
015500     OPEN INPUT  ANOTADO-ENTRADA-FILE
015600     OPEN OUTPUT LAMINAS-FILE
015700     IF FS-ANOTADO-ENTRADA = 97
015800        MOVE ZEROS TO FS-ANOTADO-ENTRADA
015900     END-IF
016000     IF FS-LAMINAS = 97
016100        MOVE ZEROS TO FS-LAMINAS
016200     END-IF
016300     MOVE FS-ANOTADO-ENTRADA TO WKS-FS-A
016400     MOVE FS-LAMINAS         TO WKS-FS-B
016500     IF WKS-FS-AMBOS-NUM NOT = 0
016600        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
016700                UPON CONSOLE
016800        DISPLAY "      >>> ERROR AL ABRIR ANOTENT / LAMINAS <<<  "
016900                UPON CONSOLE
017000        DISPLAY " FILE STATUS ANOTENT : (" FS-ANOTADO-ENTRADA ")"
017100                UPON CONSOLE
017200        DISPLAY " FILE STATUS LAMINAS : (" FS-LAMINAS ")"
017300                UPON CONSOLE
017400        PERFORM 900-CERRAR-ARCHIVOS
017500        MOVE 91 TO RETURN-CODE
017600        STOP RUN
017700     END-IF.
017800 110-ABRIR-ARCHIVOS-E.               EXIT.
017900*       VENTANA DE SIGLO PARA LA FECHA DE DOS DIGITOS DEL SISTEMA
018000 115-FIJAR-SIGLO SECTION.
018100     IF WKS-FS-ANIO2 < 50
018200        MOVE 20 TO WKS-SIGLO
018300     ELSE
018400        MOVE 19 TO WKS-SIGLO
018500     END-IF.
018600 115-FIJAR-SIGLO-E.                  EXIT.
018700*          SECCION DOS, LECTURA DE LA PROXIMA LINEA UTIL
018800*          (SE DESCARTAN LAS LINEAS EN BLANCO DEL GUION)
018900 200-LEER-ANOTADO SECTION.
019000     MOVE "NO" TO WKS-SW-LINEA-UTIL
019100     PERFORM 205-LEER-UNA-LINEA
019200             UNTIL FIN-ANOTADO-ENTRADA OR WKS-HAY-LINEA-UTIL.
019300 200-LEER-ANOTADO-E.                 EXIT.
019400
019500 205-LEER-UNA-LINEA SECTION.
019600     READ ANOTADO-ENTRADA-FILE
019700          AT END SET FIN-ANOTADO-ENTRADA TO TRUE
019800     END-READ
019900     IF NOT FIN-ANOTADO-ENTRADA
020000        ADD 1 TO WKS-REG-LEIDOS
020100        PERFORM 206-CALCULAR-LONGITUD
020200        IF WKS-LONGITUD = 0
020300           MOVE "NO" TO WKS-SW-LINEA-UTIL
020400        ELSE
020500           MOVE "SI" TO WKS-SW-LINEA-UTIL
020600        END-IF
020700     END-IF.
020800 205-LEER-UNA-LINEA-E.               EXIT.
020900*              RECORTA LOS ESPACIOS FINALES DE LA LINEA
021000 206-CALCULAR-LONGITUD SECTION.
021100     MOVE 200 TO WKS-LONGITUD
021200     MOVE "SI" TO WKS-SW-CONTINUA
021300     PERFORM 207-RECORTAR-DERECHA UNTIL WKS-DEJA-DE-CONTINUAR.
021400 206-CALCULAR-LONGITUD-E.            EXIT.
021500
021600 207-RECORTAR-DERECHA SECTION.
021700     IF WKS-LONGITUD = 0
021800        MOVE "NO" TO WKS-SW-CONTINUA
021900     ELSE
022000        IF ANOT-CARACTER (WKS-LONGITUD) NOT = SPACE
022100           MOVE "NO" TO WKS-SW-CONTINUA
022200        ELSE
022300           SUBTRACT 1 FROM WKS-LONGITUD
022400        END-IF
022500     END-IF.
022600 207-RECORTAR-DERECHA-E.             EXIT.
022700*      SECCION TRES, DESPACHO DE LA LINEA UTIL (REGLA U2-A)
022800 300-DESPACHAR-LINEA SECTION.
022900     PERFORM 250-ES-ENCABEZADO-PAGINA
023000     IF WKS-ES-ENCABEZADO
023100        PERFORM 310-CERRAR-LAMINA-ABIERTA
023200        PERFORM 320-ABRIR-LAMINA
023300     ELSE
023400        IF WKS-LAMINA-ABIERTA
023500           PERFORM 330-ACUMULAR-CONTENIDO
023600        END-IF
023700     END-IF
023800     PERFORM 200-LEER-ANOTADO.
023900 300-DESPACHAR-LINEA-E.              EXIT.
024000*  RECONOCE "  P<DIGITOS>  <DISENO>" -> ENCABEZADO DE LAMINA (U2-A).
024100 250-ES-ENCABEZADO-PAGINA SECTION.
024200     MOVE "NO" TO WKS-SW-ENCABEZADO
024300     MOVE 1 TO WKS-POS
024400     MOVE "SI" TO WKS-SW-CONTINUA
024500     PERFORM 251-SALTAR-ESPACIOS UNTIL WKS-DEJA-DE-CONTINUAR
024600     IF WKS-POS <= WKS-LONGITUD
024650        IF ANOT-CARACTER (WKS-POS) = "P"
024680           OR ANOT-CARACTER (WKS-POS) = "p"
024700           ADD 1 TO WKS-POS
024720           MOVE "SI" TO WKS-SW-CONTINUA
024740           PERFORM 251-SALTAR-ESPACIOS UNTIL WKS-DEJA-DE-CONTINUAR
024760           MOVE WKS-POS TO WKS-INICIO-DIGITOS
024780           MOVE "SI" TO WKS-SW-CONTINUA
024800           PERFORM 252-RECORRER-DIGITOS UNTIL WKS-DEJA-DE-CONTINUAR
024820           IF WKS-POS NOT = WKS-INICIO-DIGITOS
024840              PERFORM 253-CONVERTIR-NUMERO
024860              MOVE "SI" TO WKS-SW-CONTINUA
024880              PERFORM 251-SALTAR-ESPACIOS UNTIL WKS-DEJA-DE-CONTINUAR
024900              IF WKS-POS <= WKS-LONGITUD
024920                 MOVE SPACES TO WKS-LAYOUT-DETECTADO
024940                 MOVE ANOT-TEXTO (WKS-POS : WKS-LONGITUD - WKS-POS + 1)
024960                      TO WKS-LAYOUT-DETECTADO
024980                 SET WKS-ES-ENCABEZADO TO TRUE
025000              END-IF
025200           END-IF
025300        END-IF
025400     END-IF.
027200 250-ES-ENCABEZADO-PAGINA-E.         EXIT.
027300*                    AVANZA MIENTRAS HAYA ESPACIOS
027400 251-SALTAR-ESPACIOS SECTION.
027500     IF WKS-POS > WKS-LONGITUD
027600        MOVE "NO" TO WKS-SW-CONTINUA
027700     ELSE
027800        IF ANOT-CARACTER (WKS-POS) = SPACE
027900           ADD 1 TO WKS-POS
028000        ELSE
028100           MOVE "NO" TO WKS-SW-CONTINUA
028200        END-IF
028300     END-IF.
028400 251-SALTAR-ESPACIOS-E.              EXIT.
028500*                   AVANZA MIENTRAS HAYA DIGITOS
028600 252-RECORRER-DIGITOS SECTION.
028700     IF WKS-POS > WKS-LONGITUD
028800        MOVE "NO" TO WKS-SW-CONTINUA
028900     ELSE
029000        IF ANOT-CARACTER (WKS-POS) IS CLASE-DIGITO
029100           ADD 1 TO WKS-POS
029200        ELSE
029300           MOVE "NO" TO WKS-SW-CONTINUA
029400        END-IF
029500     END-IF.
029600 252-RECORRER-DIGITOS-E.             EXIT.
029700*           CONVIERTE LA CORRIDA DE DIGITOS A UN NUMERO
029800 253-CONVERTIR-NUMERO SECTION.
029900     MOVE ZERO TO WKS-NUMERO-DETECTADO
030000     MOVE WKS-INICIO-DIGITOS TO WKS-IDX-DIGITO
030100     PERFORM 254-ACUMULAR-DIGITO UNTIL WKS-IDX-DIGITO >= WKS-POS.
030200 253-CONVERTIR-NUMERO-E.             EXIT.
030300
030400 254-ACUMULAR-DIGITO SECTION.
030500     MOVE ANOT-CARACTER (WKS-IDX-DIGITO) TO WKS-DIGITO-UNO
030600     COMPUTE WKS-NUMERO-DETECTADO =
030700             (WKS-NUMERO-DETECTADO * 10) + WKS-DIGITO-UNO
030800     ADD 1 TO WKS-IDX-DIGITO.
030900 254-ACUMULAR-DIGITO-E.              EXIT.
031000*         SECCION TRES PUNTO UNO, CIERRE DE LA LAMINA ABIERTA
031100 310-CERRAR-LAMINA-ABIERTA SECTION.
031200     IF WKS-LAMINA-ABIERTA
031300        PERFORM 400-ESCRIBIR-LAMINA
031400     END-IF.
031500 310-CERRAR-LAMINA-ABIERTA-E.        EXIT.
031600*          SECCION TRES PUNTO DOS, APERTURA DE LAMINA NUEVA
031700 320-ABRIR-LAMINA SECTION.
031800     MOVE WKS-NUMERO-DETECTADO TO WKS-LAM-PAGINA
031900     MOVE WKS-LAYOUT-DETECTADO TO WKS-LAM-LAYOUT
032000     MOVE ZERO TO WKS-LAM-CONTEO
032100     SET WKS-LAMINA-ABIERTA TO TRUE.
032200 320-ABRIR-LAMINA-E.                 EXIT.
032300*      SECCION TRES PUNTO TRES, ACUMULA UNA LINEA DE CONTENIDO
032400 330-ACUMULAR-CONTENIDO SECTION.
032500     IF WKS-LAM-CONTEO < 20
032600        ADD 1 TO WKS-LAM-CONTEO
032700        MOVE ANOT-TEXTO (1 : WKS-LONGITUD)
032800             TO WKS-LAM-CONTENIDO (WKS-LAM-CONTEO)
032900     END-IF.
033000 330-ACUMULAR-CONTENIDO-E.           EXIT.
033100*      SECCION CUATRO, DESCARGA DE LA LAMINA COMPLETA EN UN SOLO
033150*      REGISTRO (CONTEO + TABLA DE CONTENIDO) AL ARCHIVO DE SALIDA
033200 400-ESCRIBIR-LAMINA SECTION.
033300     MOVE SPACES TO LAM-SALIDA-REG
033400     MOVE WKS-LAM-PAGINA TO LAM-PAGINA
033600     MOVE WKS-LAM-LAYOUT TO LAM-LAYOUT
033700     MOVE WKS-LAM-CONTEO TO LAM-CONTEO
033750     MOVE WKS-LAM-CONTENIDO TO LAM-CONTENIDO
033800     WRITE LAM-SALIDA-REG
034200     ADD 1 TO WKS-LAMINAS-GENERADAS
034300     MOVE "NO" TO WKS-SW-LAMINA-ABIERTA.
034400 400-ESCRIBIR-LAMINA-E.              EXIT.
035400*                    SECCION OCHO, ESTADISTICAS
035500 800-ESTADISTICAS SECTION.
035600     DISPLAY
035700     "**********************************************************"
035800     DISPLAY
035900     "*                   E S T A D I S T I C A S              *"
036000     DISPLAY
036100     "**********************************************************"
036200     DISPLAY " > LINEAS LEIDAS       : (" WKS-REG-LEIDOS ")"
036300     DISPLAY " > LAMINAS GENERADAS    : (" WKS-LAMINAS-GENERADAS
036400             ")"
036500     DISPLAY
036600     "**********************************************************".
036700 800-ESTADISTICAS-E.                 EXIT.
036800*            SECCION NUEVE, CIERRE FINAL (ULTIMA LAMINA ABIERTA)
036900 900-CERRAR-FINAL SECTION.
037000     PERFORM 310-CERRAR-LAMINA-ABIERTA.
037100 900-CERRAR-FINAL-E.                 EXIT.
037200
037300 900-CERRAR-ARCHIVOS SECTION.
037400     CLOSE ANOTADO-ENTRADA-FILE
037500     CLOSE LAMINAS-FILE.
037600 900-CERRAR-ARCHIVOS-E.              EXIT.
